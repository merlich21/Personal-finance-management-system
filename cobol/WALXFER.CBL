000100******************************************************************
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID. WALXFER.
000130       AUTHOR. S SILINS.
000140       INSTALLATION. PBS EKONOMISYSTEM.
000150       DATE-WRITTEN. 1993-11-09.
000160       DATE-COMPILED.
000170       SECURITY. INTERN BRUK - KOPIERING EJ TILLATEN.
000180*
000190*  Authors: Peter B, Bertil K and Sergejs S.
000200*  Purpose: Validate one wallet-to-wallet TRANSFER request for
000210*           WALPOST and build the two ledger category labels
000220*           that the sender and recipient legs get posted
000230*           against.  Called once per TRANSFER request; does no
000240*           file I-O of its own -- WALPOST owns every file, this
000250*           subprogram only looks at the working copies handed
000260*           in on the CALL.
000270*  Initial Version Created: 1993-11-09
000280*
000290*  CHANGE LOG
000300*  ----------
000310*  1993-11-09 SSV  PBS-0029  Initial version, split out of
000320*                            WALPOST 330-POST-TRANSFER so the
000330*                            check order matches the sign-off'd
000340*                            transfer spec (self, amount, funds,
000350*                            recipient, in that order).
000360*  1996-08-05 BKA  PBS-0033  Reject reason now returned to the
000370*                            caller instead of being DISPLAYed
000380*                            here, so WALPOST can log it through
000390*                            REJLOG with the rest of the reject
000400*                            detail.
000410*  1998-11-02 KMJ  PBS-0037  Y2K: WALPOST stopped passing         CR0037AB
000420*                            WALLET-FILE/CATNDX-FILE across the   CR0037AB
000430*                            CALL boundary (never should have     CR0037AB
000440*                            worked on the new file handler);     CR0037AB
000450*                            WALXFER now only sees the sender     CR0037AB
000460*                            and recipient working copies.        CR0037AB
000470*  2001-05-17 SSV  PBS-0041  Trace line added so a rejected
000480*                            transfer shows up in the job log
000490*                            even before REJLOG gets to it.
000500*  2003-03-11 SSV  PBS-0044  WX-SL-VERB/WX-RL-VERB were carrying
000510*                            the old English stand-in text --     CR0044SS
000520*                            sign-off on the wallet rewrite       CR0044SS
000530*                            calls for the category label to      CR0044SS
000540*                            read the same in the ledger as it    CR0044SS
000550*                            does on the member's statement, so   CR0044SS
000560*                            both VERB fields now carry that      CR0044SS
000570*                            exact wording; WX-RL-VERB widened    CR0044SS
000580*                            by one byte to hold it, trailing     CR0044SS
000590*                            FILLER on that group trimmed to match.
000600*  2003-04-22 SSV  PBS-0044A PBS-0044 sized both VERB fields by
000610*                            character count, not by byte -- this CR0044AS
000620*                            shop's source holds Cyrillic in      CR0044AS
000630*                            UTF-8, two bytes a letter, so the    CR0044AS
000640*                            MOVE into the old PIC X(18)/X(19)    CR0044AS
000650*                            was slicing both fields in half      CR0044AS
000660*                            mid-letter.  Widened to the true     CR0044AS
000670*                            byte count (33/35) so the field      CR0044AS
000680*                            itself holds the phrase intact;      CR0044AS
000690*                            105 below now takes a fixed 15-byte  CR0044AS
000700*                            slice of the verb (the one word      CR0044AS
000710*                            'Perevod' plus its trailing blank,   CR0044AS
000720*                            a clean letter boundary both sides)  CR0044AS
000730*                            so the category still has 5 bytes    CR0044AS
000740*                            left over for the counterparty name.
000750*
000760******************************************************************
000770       ENVIRONMENT DIVISION.
000780*-----------------------------------------------------------
000790       CONFIGURATION SECTION.
000800       SOURCE-COMPUTER. PBS-AS400.
000810       OBJECT-COMPUTER. PBS-AS400.
000820       SPECIAL-NAMES.
000830           C01 IS TOP-OF-FORM.
000840       INPUT-OUTPUT SECTION.
000850       FILE-CONTROL.
000860*
000870******************************************************************
000880       DATA DIVISION.
000890*-----------------------------------------------------------
000900       FILE SECTION.
000910*
000920******************************************************************
000930       WORKING-STORAGE SECTION.
000940*
000950*    count of CALLs rejected this run, shown on the trace line
000960*    so a run of bad transfers stands out in the job log
000970       01  WX-REJECT-COUNT             PIC S9(07) COMP VALUE ZERO.
000980*
000990*    today, for the reject trace line only -- REDEFINES #1
001000       01  WX-TODAY-DATE-TIME.
001010           05  WX-TODAY-YYYY           PIC 9(04).
001020           05  WX-TODAY-MM             PIC 9(02).
001030           05  WX-TODAY-DD             PIC 9(02).
001040           05  FILLER                  PIC X(15).
001050       01  WX-TODAY-NUMERIC REDEFINES WX-TODAY-DATE-TIME PIC 9(21).
001060*
001070*    scratch area the sender category label is built up in
001080*    before being sliced into LK-SENDER-CATEGORY -- the 'verb'
001090*    part and the counterparty name are kept apart so each
001100*    STRING only ever touches one piece.  WX-SL-VERB is 33
001110*    bytes, the true UTF-8 length of the Russian phrase it
001120*    holds (PBS-0044A), not the 18 characters it reads as --
001130*    REDEFINES #2
001140       01  WX-SENDER-LABEL-AREA.
001150           05  WX-SL-VERB              PIC X(33) VALUE SPACE.
001160           05  WX-SL-NAME              PIC X(20) VALUE SPACE.
001170           05  FILLER                  PIC X(02).
001180       01  WX-SENDER-LABEL-FLAT REDEFINES WX-SENDER-LABEL-AREA.
001190           05  FILLER                  PIC X(55).
001200*
001210*    same, for the recipient side -- WX-RL-VERB runs two bytes
001220*    longer than WX-SL-VERB, PBS-0044A, the Russian word for
001230*    'from' is one letter (two bytes) longer than the word for
001240*    'to' -- REDEFINES #3
001250       01  WX-RECIPIENT-LABEL-AREA.
001260           05  WX-RL-VERB              PIC X(35) VALUE SPACE.
001270           05  WX-RL-NAME              PIC X(20) VALUE SPACE.
001280           05  FILLER                  PIC X(02).
001290       01  WX-RECIPIENT-LABEL-FLAT REDEFINES WX-RECIPIENT-LABEL-AREA.
001300           05  FILLER                  PIC X(57).
001310*
001320       LINKAGE SECTION.
001330*-----------------------------------------------------------
001340*
001350*    the transfer being checked and the two category labels
001360*    being handed back -- same layout as WS-TRANSFER-LINK in
001370*    WALPOST, this IS the data passed on the CALL
001380       01  LK-TRANSFER-LINK.
001390           05  LK-SENDER               PIC X(20).
001400           05  LK-RECIPIENT            PIC X(20).
001410           05  LK-AMOUNT               PIC S9(07)V99 COMP-3.
001420           05  LK-RESULT-SW            PIC X(01).
001430              88  LK-OK                       VALUE 'Y'.
001440              88  LK-REJECTED                 VALUE 'N'.
001450           05  LK-REJECT-REASON        PIC X(40).
001460           05  LK-SENDER-CATEGORY      PIC X(20).
001470           05  LK-RECIPIENT-CATEGORY   PIC X(20).
001480*
001490*    read-only working copies of the two wallets, built by
001500*    WALPOST's own WALLET-FILE scans before the CALL
001510       01  LK-SENDER-WALLET.
001520       COPY WALLET.
001530       01  LK-RECIPIENT-WALLET.
001540       COPY WALLET.
001550*
001560*    'Y' if WALPOST's recipient scan found a wallet row
001570       01  LK-RECIPIENT-FOUND-SW   PIC X(01).
001580           88  LK-RECIPIENT-FOUND          VALUE 'Y'.
001590*
001600******************************************************************
001610       PROCEDURE DIVISION USING LK-TRANSFER-LINK, LK-SENDER-WALLET,
001620           LK-RECIPIENT-WALLET, LK-RECIPIENT-FOUND-SW.
001630       000-WALXFER.
001640*
001650           PERFORM 100-CHECK-TRANSFER
001660           IF LK-OK
001670               PERFORM 105-BUILD-TRANSFER-CATEGORIES
001680           ELSE
001690               PERFORM 190-TRACE-REJECT
001700           END-IF
001710           GOBACK
001720           .
001730************************************************************
001740*  check order per the signed-off transfer spec: self-transfer,
001750*  then amount, then sender funds, then recipient existence --
001760*  first one to fail wins, the rest are not even looked at
001770       100-CHECK-TRANSFER.
001780*
001790           MOVE 'Y' TO LK-RESULT-SW
001800           MOVE SPACE TO LK-REJECT-REASON
001810           IF LK-SENDER = LK-RECIPIENT
001820               MOVE 'N' TO LK-RESULT-SW
001830               MOVE 'cannot transfer to own wallet'
001840                   TO LK-REJECT-REASON
001850           END-IF
001860           IF LK-OK AND LK-AMOUNT NOT > ZERO
001870               MOVE 'N' TO LK-RESULT-SW
001880               MOVE 'amount must be a positive number' TO LK-REJECT-REASON
001890           END-IF
001900           IF LK-OK AND
001910               WAL-BALANCE OF LK-SENDER-WALLET < LK-AMOUNT
001920               MOVE 'N' TO LK-RESULT-SW
001930               MOVE 'insufficient funds' TO LK-REJECT-REASON
001940           END-IF
001950           IF LK-OK AND NOT LK-RECIPIENT-FOUND
001960               MOVE 'N' TO LK-RESULT-SW
001970               MOVE 'recipient wallet not found' TO LK-REJECT-REASON
001980           END-IF
001990           .
002000************************************************************
002010*  the label is sliced, not truncated whole, into the X20
002020*  category -- PBS-0044A takes a fixed 15-byte opening slice of
002030*  the verb (the word 'Perevod' and its trailing blank, the
002040*  same on both sides, a clean letter boundary either way) so
002050*  5 bytes are always left for the counterparty name; PBS-0029
002060*  sign-off already accepted a cut-off name on a long username,
002070*  this keeps that same spirit with a byte count that actually
002080*  leaves something of the name behind, every time, not just on
002090*  a short one.  No separate delimiter literal is STRINGed in --
002100*  the 15-byte verb slice already ends on the blank after the
002110*  word.
002120       105-BUILD-TRANSFER-CATEGORIES.
002130*
002140           MOVE SPACE TO WX-SENDER-LABEL-AREA WX-RECIPIENT-LABEL-AREA
002150           MOVE 'Перевод средств к '  TO WX-SL-VERB
002160           MOVE LK-RECIPIENT         TO WX-SL-NAME
002170           MOVE 'Перевод средств от ' TO WX-RL-VERB
002180           MOVE LK-SENDER            TO WX-RL-NAME
002190           STRING WX-SL-VERB(1:15) DELIMITED BY SIZE
002200               WX-SL-NAME(1:5) DELIMITED BY SIZE
002210               INTO LK-SENDER-CATEGORY
002220           END-STRING
002230           STRING WX-RL-VERB(1:15) DELIMITED BY SIZE
002240               WX-RL-NAME(1:5) DELIMITED BY SIZE
002250               INTO LK-RECIPIENT-CATEGORY
002260           END-STRING
002270           .
002280************************************************************
002290       190-TRACE-REJECT.
002300*
002310           ADD 1 TO WX-REJECT-COUNT
002320           MOVE FUNCTION CURRENT-DATE TO WX-TODAY-DATE-TIME
002330           DISPLAY 'WALXFER ' WX-TODAY-YYYY '-' WX-TODAY-MM '-'
002340               WX-TODAY-DD ' reject ' WX-REJECT-COUNT ': ' LK-SENDER
002350               ' -> ' LK-RECIPIENT ' : ' LK-REJECT-REASON
002360           .
