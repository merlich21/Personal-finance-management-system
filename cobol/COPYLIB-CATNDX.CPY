000100*
000110*  COPYLIB-CATNDX.CPY
000120*  Derived working record -- remembers whether a username's
000130*  category was first opened as INCOME or EXPENSE, since a
000140*  category is never allowed to switch sides for the life of
000150*  the account.  Kept on CATNDX-FILE, a relative file keyed on
000160*  CAT-RELKEY (see WALPOST.CBL 240-FIND-OR-ADD-CATEGORY).
000170*  Maintained in /COPYLIB.  Include with 'COPY CATNDX.' in WS.
000180*
000190       01  CATEGORY-INDEX.
000200           03  CAT-USERNAME            PIC X(20).
000210           03  CAT-CATEGORY            PIC X(20).
000220           03  CAT-TYPE                PIC X(07).
000230              88  CAT-IS-INCOME               VALUE 'INCOME'.
000240              88  CAT-IS-EXPENSE              VALUE 'EXPENSE'.
000250           03  CAT-STATUS              PIC X(01) VALUE 'A'.
000260              88  CAT-ACTIVE                  VALUE 'A'.
000270              88  CAT-DELETED-SLOT            VALUE 'D'.
000280           03  FILLER                  PIC X(10).
