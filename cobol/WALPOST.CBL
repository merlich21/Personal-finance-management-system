000100******************************************************************
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID. WALPOST.
000130       AUTHOR. K JANSSON.
000140       INSTALLATION. PBS EKONOMISYSTEM.
000150       DATE-WRITTEN. 1989-04-11.
000160       DATE-COMPILED.
000170       SECURITY. INTERN BRUK - KOPIERING EJ TILLATEN.
000180*
000190*  Authors (original skeleton): Peter B, Bertil K, Sergejs S.
000200*  Purpose: Post a batch of wallet transaction requests (income,
000210*           expense, budget, transfer) against the WALLET/
000220*           BUDGET/CATEGORY-INDEX masters and write the posted
000230*           TRANSACTION ledger.  One bad request is rejected and
000240*           logged; the run does not abort.
000250*  Initial Version Created: 1989-04-11
000260*
000270*  CHANGE LOG
000280*  ----------
000290*  1989-04-11 KMJ  -----     Initial version, lifted off the
000300*                            gaeldenaersfaktura batch-intake
000310*                            skeleton (ReadBG).
000320*  1990-09-03 KMJ  PBS-0012  Added BUDGET request type and the
000330*                            category-type exclusivity check.
000340*  1991-02-14 BKA  PBS-0019  Balance-sufficiency check changed
000350*                            from > to >= per revisionens krav.
000360*  1992-06-30 BKA  PBS-0024  Auto-create of expense category on
000370*                            first EXPENSE posted against it.
000380*  1993-11-09 SSV  PBS-0029  TRANSFER request type added, calls
000390*                            WALXFER for the validation and the
000400*                            category-name build.
000410*  1995-01-20 KMJ  PBS-0031  Budget-overage warning line added
000420*                            (non-fatal, posting continues).  A
000430*                            running spent-per-category table
000440*                            added so the check does not have to
000450*                            reopen the ledger mid-run.
000460*  1996-08-05 BKA  PBS-0033  Reject handling broken out to its
000470*                            own paragraph and to REJLOG so the
000480*                            reject report matches the new
000490*                            statistics menu layout.
000500*  1998-11-02 KMJ  PBS-0037  Y2K: WALLET/BUDGET/CATNDX moved off  CR0037AB
000510*                            the indexed handler (vendor would    CR0037AB
000520*                            not certify it past 1999) onto       CR0037AB
000530*                            plain RELATIVE files with a linear   CR0037AB
000540*                            high-water-mark key scan, the same   CR0037AB
000550*                            lookup pattern used for all three    CR0037AB
000560*                            files below.                         CR0037AB
000570*  2001-05-17 SSV  PBS-0041  Running totals (income/expense)
000580*                            accumulated per account for the
000590*                            statistics menu.
000600*
000610******************************************************************
000620       ENVIRONMENT DIVISION.
000630*-----------------------------------------------------------
000640       CONFIGURATION SECTION.
000650       SOURCE-COMPUTER. PBS-AS400.
000660       OBJECT-COMPUTER. PBS-AS400.
000670       SPECIAL-NAMES.
000680           C01 IS TOP-OF-FORM
000690           CLASS WAL-AMOUNT-TEXT IS '0' THRU '9'
000700           UPSI-0 ON STATUS IS WAL-TEST-RUN-SW.
000710       INPUT-OUTPUT SECTION.
000720       FILE-CONTROL.
000730*
000740*    request file -- one delimited line per posting request
000750           SELECT TXNREQ-FILE ASSIGN TO WALREQIN
000760               ORGANIZATION IS LINE SEQUENTIAL
000770               FILE STATUS IS TXNREQ-FS.
000780*
000790*    ledger -- every posted TRANSACTION, append/posting order
000800           SELECT LEDGER-FILE ASSIGN TO WALLEDGR
000810               ORGANIZATION IS LINE SEQUENTIAL
000820               FILE STATUS IS LEDGER-FS.
000830*
000840*    account master -- relative, keyed substitute for indexed,
000850*    see change log 1998-11-02
000860           SELECT WALLET-FILE ASSIGN TO WALMAST
000870               ORGANIZATION IS RELATIVE
000880               ACCESS IS DYNAMIC
000890               RELATIVE KEY IS WAL-RELKEY
000900               FILE STATUS IS WALLET-FS.
000910*
000920*    budget master -- relative, keyed substitute for indexed
000930           SELECT BUDGET-FILE ASSIGN TO WALBUDG
000940               ORGANIZATION IS RELATIVE
000950               ACCESS IS DYNAMIC
000960               RELATIVE KEY IS BUD-RELKEY
000970               FILE STATUS IS BUDGET-FS.
000980*
000990*    category index -- derived working master, same substitute
001000           SELECT CATNDX-FILE ASSIGN TO WALCATX
001010               ORGANIZATION IS RELATIVE
001020               ACCESS IS DYNAMIC
001030               RELATIVE KEY IS CAT-RELKEY
001040               FILE STATUS IS CATNDX-FS.
001050*
001060******************************************************************
001070       DATA DIVISION.
001080*-----------------------------------------------------------
001090       FILE SECTION.
001100*
001110       FD  TXNREQ-FILE.
001120       01  TXNREQ-LINE.
001130           05  TXNREQ-TEXT             PIC X(120).
001140*
001150       FD  LEDGER-FILE.
001160       01  LEDGER-LINE.
001170           05  LEDGER-TEXT             PIC X(080).
001180*
001190       FD  WALLET-FILE.
001200       COPY WALLET.
001210*
001220       FD  BUDGET-FILE.
001230       COPY BUDGET.
001240*
001250       FD  CATNDX-FILE.
001260       COPY CATNDX.
001270*
001280******************************************************************
001290       WORKING-STORAGE SECTION.
001300*
001310*    switches
001320       01  WS-SWITCHES.
001330           05  END-OF-REQ-FILE-SW      PIC X(01) VALUE 'N'.
001340              88  END-OF-REQ-FILE             VALUE 'Y'.
001350           05  WS-COUNT-EOF-SW         PIC X(01) VALUE 'N'.
001360              88  WS-COUNT-EOF                VALUE 'Y'.
001370           05  REQUEST-VALID-SW        PIC X(01) VALUE 'Y'.
001380              88  REQUEST-VALID               VALUE 'Y'.
001390           05  WALLET-FOUND-SW         PIC X(01) VALUE 'N'.
001400              88  WALLET-FOUND                VALUE 'Y'.
001410           05  RECIPIENT-FOUND-SW      PIC X(01) VALUE 'N'.
001420              88  RECIPIENT-FOUND             VALUE 'Y'.
001430           05  CATEGORY-FOUND-SW       PIC X(01) VALUE 'N'.
001440              88  CATEGORY-FOUND              VALUE 'Y'.
001450           05  BUDGET-FOUND-SW         PIC X(01) VALUE 'N'.
001460              88  BUDGET-FOUND                VALUE 'Y'.
001470           05  CST-FOUND-SW            PIC X(01) VALUE 'N'.
001480              88  CST-FOUND                   VALUE 'Y'.
001490           05  WAL-TEST-RUN-SW         PIC X(01) VALUE 'N'.
001500              88  WAL-TEST-RUN                VALUE 'Y'.
001510           05  FILLER                  PIC X(01).
001520*
001530*    file status fields
001540       01  WS-FILE-STATUS-FIELDS.
001550           05  TXNREQ-FS               PIC XX.
001560              88  TXNREQ-SUCCESSFUL           VALUE '00'.
001570           05  LEDGER-FS               PIC XX.
001580           05  WALLET-FS               PIC XX.
001590              88  WALLET-SUCCESSFUL           VALUE '00'.
001600           05  BUDGET-FS               PIC XX.
001610              88  BUDGET-SUCCESSFUL           VALUE '00'.
001620           05  CATNDX-FS               PIC XX.
001630              88  CATNDX-SUCCESSFUL           VALUE '00'.
001640           05  FILLER                  PIC X(02).
001650*
001660*    run counters and relative-key high-water marks, always
001670*    COMP on this shop's programs
001680       01  WS-RUN-COUNTERS.
001690           05  WS-REQUESTS-READ        PIC S9(07) COMP VALUE ZERO.
001700           05  WS-REQUESTS-POSTED      PIC S9(07) COMP VALUE ZERO.
001710           05  WS-REQUESTS-REJECTED    PIC S9(07) COMP VALUE ZERO.
001720           05  WS-WALLET-HIGH-KEY      PIC S9(07) COMP VALUE ZERO.
001730           05  WS-BUDGET-HIGH-KEY      PIC S9(07) COMP VALUE ZERO.
001740           05  WS-CATNDX-HIGH-KEY      PIC S9(07) COMP VALUE ZERO.
001750           05  WS-CST-HIGH-KEY         PIC S9(07) COMP VALUE ZERO.
001760           05  WS-SUBSCR               PIC S9(07) COMP VALUE ZERO.
001770           05  WS-SENDER-RELKEY        PIC S9(07) COMP VALUE ZERO.
001780           05  WS-RECIPIENT-RELKEY     PIC S9(07) COMP VALUE ZERO.
001790           05  FILLER                  PIC X(01).
001800*
001810*    per-account running totals for the statistics menu
001820       01  WS-RUN-TOTALS.
001830           05  WS-TOTAL-INCOME         PIC S9(09)V99 COMP-3 VALUE ZERO.
001840           05  WS-TOTAL-EXPENSE        PIC S9(09)V99 COMP-3 VALUE ZERO.
001850           05  FILLER                  PIC X(01).
001860*
001870*    running spent-to-date per username+category, kept for the
001880*    life of the run so 420-CHECK-BUDGET-OVERAGE does not have
001890*    to reopen the ledger -- added 1995-01-20, PBS-0031
001900       01  WS-CATEGORY-SPENT-TABLE.
001910           05  CST-ENTRY OCCURS 500 TIMES.
001920               10  CST-USERNAME            PIC X(20).
001930               10  CST-CATEGORY            PIC X(20).
001940               10  CST-SPENT               PIC S9(09)V99 COMP-3.
001950               10  FILLER                  PIC X(01).
001960*
001970*    the parsed request, one unstrung TXNREQ-TEXT line
001980       01  TRAN-REQUEST-AREA.
001990       COPY TRANREQ.
002000*
002010*    alternate, all-display view of the request while it is
002020*    still raw text off the request line -- REDEFINES #1
002030       01  WS-REQ-TEXT-FIELDS REDEFINES TRAN-REQUEST-AREA.
002040           05  WS-REQ-FILLER           PIC X(78).
002050*
002060*    working fields for the UNSTRING of TXNREQ-TEXT (all alpha
002070*    until FUNCTION NUMVAL converts the amount)
002080       01  WS-UNSTRING-FIELDS.
002090           05  WS-REQ-USERNAME-T       PIC X(20).
002100           05  WS-REQ-TYPE-T           PIC X(08).
002110           05  WS-REQ-CATEGORY-T       PIC X(20).
002120           05  WS-REQ-AMOUNT-T         PIC X(12).
002130           05  WS-REQ-RECIPIENT-T      PIC X(20).
002140           05  WS-REQ-AMOUNT-N         PIC S9(07)V99 VALUE ZERO.
002150           05  FILLER                  PIC X(01).
002160*
002170*    category type in play for the FIND-OR-ADD-CATEGORY/BUDGET
002180*    paragraphs -- set by the caller just before PERFORM
002190       01  WS-NEW-CATEGORY-TYPE    PIC X(07).
002200*
002210*    the posted ledger line about to be WRITEn -- built up in
002220*    working storage, then edited into LEDGER-TEXT
002230       01  TRANSACTION-AREA.
002240       COPY TRANSACT.
002250*
002260*    same transaction record, byte-for-byte, seen as one flat
002270*    alphanumeric string for the WRITE to LEDGER-FILE --
002280*    REDEFINES #2
002290       01  WS-TRANSACTION-FLAT REDEFINES TRANSACTION-AREA.
002300           05  FILLER                  PIC X(76).
002310*
002320*    today, broken out of FUNCTION CURRENT-DATE -- REDEFINES #3
002330       01  WS-TODAY-DATE-TIME.
002340           05  WS-TODAY-YYYY           PIC 9(04).
002350           05  WS-TODAY-MM             PIC 9(02).
002360           05  WS-TODAY-DD             PIC 9(02).
002370           05  WS-TODAY-HH             PIC 9(02).
002380           05  WS-TODAY-MIN            PIC 9(02).
002390           05  WS-TODAY-SS             PIC 9(02).
002400           05  FILLER                  PIC X(09).
002410       01  WS-TODAY-NUMERIC REDEFINES WS-TODAY-DATE-TIME PIC 9(21).
002420*
002430*    working copies of the WALLET/BUDGET/CATNDX masters used
002440*    while a request is being checked -- WAL-WORK-AREA always
002450*    holds the account the current leg of the request is being
002460*    posted against (sender first, recipient second on a
002470*    TRANSFER); REC-WORK-AREA is scratch space for the other
002480*    side of a transfer while it is being looked up
002490       01  WAL-WORK-AREA.
002500       COPY WALLET.
002510       01  REC-WORK-AREA.
002520       COPY WALLET.
002530       01  BUD-WORK-AREA.
002540       COPY BUDGET.
002550       01  CAT-WORK-AREA.
002560       COPY CATNDX.
002570*
002580*    transfer counterpart record passed to WALXFER -- WALXFER
002590*    only validates and builds the two category names, it does
002600*    no file I-O of its own -- same division of labor as REJLOG,
002610*    which only ever sees the one record it is handed, never a
002620*    file name)
002630       01  WS-TRANSFER-LINK.
002640           05  WT-SENDER               PIC X(20).
002650           05  WT-RECIPIENT            PIC X(20).
002660           05  WT-AMOUNT               PIC S9(07)V99 COMP-3.
002670           05  WT-RESULT-SW            PIC X(01).
002680              88  WT-OK                       VALUE 'Y'.
002690              88  WT-REJECTED                 VALUE 'N'.
002700           05  WT-REJECT-REASON        PIC X(40).
002710           05  WT-SENDER-CATEGORY      PIC X(20).
002720           05  WT-RECIPIENT-CATEGORY   PIC X(20).
002730*
002740*    reject-line passed down to REJLOG
002750       01  WS-REJECT-LINK.
002760           05  RJ-USERNAME             PIC X(20).
002770           05  RJ-CATEGORY             PIC X(20).
002780           05  RJ-REASON               PIC X(40).
002790*
002800*    working storage for the reject/reason routine
002810       COPY Z0900-error-wkstg.
002820*
002830*    edited display fields and constants
002840       01  WE-SPENT-SO-FAR         PIC S9(09)V99 COMP-3 VALUE ZERO.
002850       01  WE-REMAINING-BUDGET     PIC S9(09)V99 COMP-3 VALUE ZERO.
002860       01  HEADLINE                PIC X(72) VALUE ALL '-'.
002870*
002880******************************************************************
002890       PROCEDURE DIVISION.
002900       000-POST-WALLETS.
002910*
002920           MOVE 'WALPOST.CBL' TO wc-msg-srcfile
002930           PERFORM 100-INIT
002940           PERFORM 200-READ-AND-POST UNTIL END-OF-REQ-FILE
002950           PERFORM 900-CLOSE-FILES
002960           GOBACK
002970           .
002980************************************************************
002990       100-INIT.
003000*
003010           MOVE FUNCTION CURRENT-DATE TO WS-TODAY-DATE-TIME
003020           MOVE ZERO TO WS-REQUESTS-READ WS-REQUESTS-POSTED
003030               WS-REQUESTS-REJECTED WS-CST-HIGH-KEY
003040           OPEN INPUT  TXNREQ-FILE
003050           OPEN OUTPUT LEDGER-FILE
003060           OPEN I-O    WALLET-FILE
003070           OPEN I-O    BUDGET-FILE
003080           OPEN I-O    CATNDX-FILE
003090           PERFORM 101-FIND-WALLET-HIGH-KEY
003100           PERFORM 102-FIND-BUDGET-HIGH-KEY
003110           PERFORM 103-FIND-CATNDX-HIGH-KEY
003120           IF NOT TXNREQ-SUCCESSFUL
003130               DISPLAY ' WALPOST: request file will not open, FS='
003140                   TXNREQ-FS
003150               SET END-OF-REQ-FILE TO TRUE
003160           ELSE
003170               PERFORM 110-READ-TXNREQ-FILE
003180           END-IF
003190           .
003200************************************************************
003210*  the relative files carry over night to night, so on open we
003220*  walk each one sequentially once to learn how many slots are
003230*  already taken -- new records are appended after the highest
003240*  one found here
003250       101-FIND-WALLET-HIGH-KEY.
003260*
003270           MOVE ZERO TO WS-WALLET-HIGH-KEY
003280           MOVE 'N' TO WS-COUNT-EOF-SW
003290           PERFORM 101-COUNT-WALLET-KEY UNTIL WS-COUNT-EOF
003300           .
003310       101-COUNT-WALLET-KEY.
003320*
003330           READ WALLET-FILE NEXT RECORD INTO WAL-WORK-AREA
003340               AT END SET WS-COUNT-EOF TO TRUE
003350               NOT AT END ADD 1 TO WS-WALLET-HIGH-KEY
003360           END-READ
003370           .
003380************************************************************
003390       102-FIND-BUDGET-HIGH-KEY.
003400*
003410           MOVE ZERO TO WS-BUDGET-HIGH-KEY
003420           MOVE 'N' TO WS-COUNT-EOF-SW
003430           PERFORM 102-COUNT-BUDGET-KEY UNTIL WS-COUNT-EOF
003440           .
003450       102-COUNT-BUDGET-KEY.
003460*
003470           READ BUDGET-FILE NEXT RECORD INTO BUD-WORK-AREA
003480               AT END SET WS-COUNT-EOF TO TRUE
003490               NOT AT END ADD 1 TO WS-BUDGET-HIGH-KEY
003500           END-READ
003510           .
003520************************************************************
003530       103-FIND-CATNDX-HIGH-KEY.
003540*
003550           MOVE ZERO TO WS-CATNDX-HIGH-KEY
003560           MOVE 'N' TO WS-COUNT-EOF-SW
003570           PERFORM 103-COUNT-CATNDX-KEY UNTIL WS-COUNT-EOF
003580           .
003590       103-COUNT-CATNDX-KEY.
003600*
003610           READ CATNDX-FILE NEXT RECORD INTO CAT-WORK-AREA
003620               AT END SET WS-COUNT-EOF TO TRUE
003630               NOT AT END ADD 1 TO WS-CATNDX-HIGH-KEY
003640           END-READ
003650           .
003660************************************************************
003670       110-READ-TXNREQ-FILE.
003680*
003690           READ TXNREQ-FILE
003700               AT END SET END-OF-REQ-FILE TO TRUE
003710           END-READ
003720           .
003730************************************************************
003740       200-READ-AND-POST.
003750*
003760           ADD 1 TO WS-REQUESTS-READ
003770           PERFORM 210-PARSE-REQ-LINE
003780           IF REQUEST-VALID
003790               PERFORM 220-LOOKUP-WALLET
003800               PERFORM 230-LOOKUP-CATEGORY
003810           END-IF
003820           IF REQUEST-VALID
003830               EVALUATE TRUE
003840                   WHEN REQ-IS-INCOME
003850                       PERFORM 300-POST-INCOME
003860                   WHEN REQ-IS-EXPENSE
003870                       PERFORM 310-POST-EXPENSE
003880                   WHEN REQ-IS-BUDGET
003890                       PERFORM 320-POST-BUDGET
003900                   WHEN REQ-IS-TRANSFER
003910                       PERFORM 330-POST-TRANSFER
003920                   WHEN OTHER
003930                       MOVE 'N' TO REQUEST-VALID-SW
003940                       MOVE 'unknown request type' TO RJ-REASON
003950               END-EVALUATE
003960           END-IF
003970           IF REQUEST-VALID
003980               ADD 1 TO WS-REQUESTS-POSTED
003990           ELSE
004000               PERFORM 900-REJECT-REQUEST
004010           END-IF
004020           PERFORM 110-READ-TXNREQ-FILE
004030           .
004040************************************************************
004050*  1990-09-03 KMJ  PBS-0012  split out of 200 so the EVALUATE
004060*                            above reads the same as the old
004070*                            BG transaction-code dispatch did
004080       210-PARSE-REQ-LINE.
004090*
004100           MOVE 'Y' TO REQUEST-VALID-SW
004110           MOVE SPACE TO RJ-REASON
004120           UNSTRING TXNREQ-TEXT DELIMITED BY '|'
004130               INTO WS-REQ-USERNAME-T  WS-REQ-TYPE-T
004140                   WS-REQ-CATEGORY-T  WS-REQ-AMOUNT-T
004150                   WS-REQ-RECIPIENT-T
004160           END-UNSTRING
004170           MOVE WS-REQ-USERNAME-T  TO REQ-USERNAME
004180           MOVE WS-REQ-TYPE-T      TO REQ-TYPE
004190           MOVE WS-REQ-CATEGORY-T  TO REQ-CATEGORY
004200           MOVE WS-REQ-RECIPIENT-T TO REQ-RECIPIENT
004210           MOVE FUNCTION NUMVAL(WS-REQ-AMOUNT-T) TO WS-REQ-AMOUNT-N
004220           MOVE WS-REQ-AMOUNT-N    TO REQ-AMOUNT
004230           MOVE REQ-USERNAME       TO RJ-USERNAME
004240           MOVE REQ-CATEGORY       TO RJ-CATEGORY
004250           .
004260************************************************************
004270       220-LOOKUP-WALLET.
004280*
004290           MOVE 'N' TO WALLET-FOUND-SW
004300           MOVE ZERO TO WAL-RELKEY
004310           PERFORM 221-SCAN-WALLET
004320               VARYING WS-SUBSCR FROM 1 BY 1
004330               UNTIL WS-SUBSCR > WS-WALLET-HIGH-KEY OR WALLET-FOUND
004340           IF NOT WALLET-FOUND
004350               ADD 1 TO WS-WALLET-HIGH-KEY
004360               MOVE WS-WALLET-HIGH-KEY  TO WAL-RELKEY
004370               MOVE REQ-USERNAME        TO WAL-USERNAME OF WAL-WORK-AREA
004380               MOVE ZERO                TO WAL-BALANCE  OF WAL-WORK-AREA
004390               MOVE 'A'                 TO WAL-STATUS   OF WAL-WORK-AREA
004400           END-IF
004410           .
004420       221-SCAN-WALLET.
004430*
004440           MOVE WS-SUBSCR TO WAL-RELKEY
004450           READ WALLET-FILE INTO WAL-WORK-AREA
004460           IF WALLET-SUCCESSFUL
004470               IF WAL-USERNAME OF WAL-WORK-AREA = REQ-USERNAME
004480                   SET WALLET-FOUND TO TRUE
004490               END-IF
004500           END-IF
004510           .
004520************************************************************
004530*  1993-11-09 SSV  PBS-0029  same scan as 221 but against the
004540*                            TRANSFER recipient, result goes to
004550*                            REC-WORK-AREA, not WAL-WORK-AREA
004560       222-LOOKUP-RECIPIENT-WALLET.
004570*
004580           MOVE 'N' TO RECIPIENT-FOUND-SW
004590           MOVE ZERO TO WAL-RELKEY
004600           PERFORM 223-SCAN-RECIPIENT-WALLET
004610               VARYING WS-SUBSCR FROM 1 BY 1
004620               UNTIL WS-SUBSCR > WS-WALLET-HIGH-KEY OR RECIPIENT-FOUND
004630           IF RECIPIENT-FOUND
004640               MOVE WAL-RELKEY TO WS-RECIPIENT-RELKEY
004650           END-IF
004660           .
004670       223-SCAN-RECIPIENT-WALLET.
004680*
004690           MOVE WS-SUBSCR TO WAL-RELKEY
004700           READ WALLET-FILE INTO REC-WORK-AREA
004710           IF WALLET-SUCCESSFUL
004720               IF WAL-USERNAME OF REC-WORK-AREA = REQ-RECIPIENT
004730                   SET RECIPIENT-FOUND TO TRUE
004740               END-IF
004750           END-IF
004760           .
004770************************************************************
004780       230-LOOKUP-CATEGORY.
004790*
004800           MOVE 'N' TO CATEGORY-FOUND-SW
004810           MOVE ZERO TO CAT-RELKEY
004820           PERFORM 231-SCAN-CATEGORY
004830               VARYING WS-SUBSCR FROM 1 BY 1
004840               UNTIL WS-SUBSCR > WS-CATNDX-HIGH-KEY OR CATEGORY-FOUND
004850           .
004860       231-SCAN-CATEGORY.
004870*
004880           MOVE WS-SUBSCR TO CAT-RELKEY
004890           READ CATNDX-FILE INTO CAT-WORK-AREA
004900           IF CATNDX-SUCCESSFUL
004910               IF CAT-USERNAME OF CAT-WORK-AREA = REQ-USERNAME AND
004920                   CAT-CATEGORY OF CAT-WORK-AREA = REQ-CATEGORY
004930                   SET CATEGORY-FOUND TO TRUE
004940               END-IF
004950           END-IF
004960           .
004970************************************************************
004980*  1990-09-03 KMJ  PBS-0012  category-type exclusivity and the
004990*                            auto-create rule live here, shared
005000*                            by every posting/budget path below
005010*  1998-11-02 KMJ  PBS-0037  an EXPENSE posting against a
005020*                            category already on file was
005030*                            leaving BUD-WORK-AREA sitting on
005040*                            whatever budget row the PREVIOUS
005050*                            category happened to read last --
005060*                            420 was checking the overage         CR0037AB
005070*                            against the wrong ceiling.  Budget   CR0037AB
005080*                            row is now re-read here every time   CR0037AB
005090*                            the category is an EXPENSE, found    CR0037AB
005100*                            or new.
005110       240-FIND-OR-ADD-CATEGORY.
005120*
005130           IF CATEGORY-FOUND
005140               IF CAT-TYPE OF CAT-WORK-AREA NOT = WS-NEW-CATEGORY-TYPE
005150                   MOVE 'N' TO REQUEST-VALID-SW
005160                   MOVE 'category already used for the other type'
005170                       TO RJ-REASON
005180               ELSE
005190                   IF WS-NEW-CATEGORY-TYPE = 'EXPENSE'
005200                       PERFORM 250-FIND-OR-ADD-BUDGET
005210                   END-IF
005220               END-IF
005230           ELSE
005240               ADD 1 TO WS-CATNDX-HIGH-KEY
005250               MOVE WS-CATNDX-HIGH-KEY  TO CAT-RELKEY
005260               MOVE REQ-USERNAME        TO CAT-USERNAME OF CAT-WORK-AREA
005270               MOVE REQ-CATEGORY        TO CAT-CATEGORY OF CAT-WORK-AREA
005280               MOVE WS-NEW-CATEGORY-TYPE TO CAT-TYPE OF CAT-WORK-AREA
005290               MOVE 'A'                 TO CAT-STATUS  OF CAT-WORK-AREA
005300               WRITE CATNDX-FILE FROM CAT-WORK-AREA
005310               SET CATEGORY-FOUND TO TRUE
005320               IF WS-NEW-CATEGORY-TYPE = 'EXPENSE'
005330                   PERFORM 250-FIND-OR-ADD-BUDGET
005340               END-IF
005350           END-IF
005360           .
005370************************************************************
005380*  budget record is created at zero the first time a category
005390*  is opened as EXPENSE, whether that happens via an EXPENSE
005400*  posting or a BUDGET set request
005410       250-FIND-OR-ADD-BUDGET.
005420*
005430           MOVE 'N' TO BUDGET-FOUND-SW
005440           MOVE ZERO TO BUD-RELKEY
005450           PERFORM 251-SCAN-BUDGET
005460               VARYING WS-SUBSCR FROM 1 BY 1
005470               UNTIL WS-SUBSCR > WS-BUDGET-HIGH-KEY OR BUDGET-FOUND
005480           IF NOT BUDGET-FOUND
005490               ADD 1 TO WS-BUDGET-HIGH-KEY
005500               MOVE WS-BUDGET-HIGH-KEY  TO BUD-RELKEY
005510               MOVE REQ-USERNAME        TO BUD-USERNAME OF BUD-WORK-AREA
005520               MOVE REQ-CATEGORY        TO BUD-CATEGORY OF BUD-WORK-AREA
005530               MOVE ZERO                TO BUD-AMOUNT   OF BUD-WORK-AREA
005540               MOVE 'A'                 TO BUD-STATUS   OF BUD-WORK-AREA
005550               WRITE BUDGET-FILE FROM BUD-WORK-AREA
005560               SET BUDGET-FOUND TO TRUE
005570           END-IF
005580           .
005590       251-SCAN-BUDGET.
005600*
005610           MOVE WS-SUBSCR TO BUD-RELKEY
005620           READ BUDGET-FILE INTO BUD-WORK-AREA
005630           IF BUDGET-SUCCESSFUL
005640               IF BUD-USERNAME OF BUD-WORK-AREA = REQ-USERNAME AND
005650                   BUD-CATEGORY OF BUD-WORK-AREA = REQ-CATEGORY
005660                   SET BUDGET-FOUND TO TRUE
005670               END-IF
005680           END-IF
005690           .
005700************************************************************
005710       300-POST-INCOME.
005720*
005730           MOVE 'INCOME' TO WS-NEW-CATEGORY-TYPE
005740           PERFORM 400-CHECK-POSITIVE-AMOUNT
005750           IF REQUEST-VALID
005760               PERFORM 240-FIND-OR-ADD-CATEGORY
005770           END-IF
005780           IF REQUEST-VALID
005790               ADD REQ-AMOUNT TO WAL-BALANCE OF WAL-WORK-AREA
005800               PERFORM 500-WRITE-WALLET
005810               MOVE 'INCOME' TO TXN-TYPE
005820               PERFORM 530-WRITE-TRANSACTION
005830               ADD REQ-AMOUNT TO WS-TOTAL-INCOME
005840           END-IF
005850           .
005860************************************************************
005870       310-POST-EXPENSE.
005880*
005890           MOVE 'EXPENSE' TO WS-NEW-CATEGORY-TYPE
005900           PERFORM 400-CHECK-POSITIVE-AMOUNT
005910           IF REQUEST-VALID
005920               PERFORM 240-FIND-OR-ADD-CATEGORY
005930           END-IF
005940           IF REQUEST-VALID
005950               PERFORM 420-CHECK-BUDGET-OVERAGE
005960               PERFORM 430-CHECK-BALANCE-SUFFICIENT
005970           END-IF
005980           IF REQUEST-VALID
005990               SUBTRACT REQ-AMOUNT FROM WAL-BALANCE OF WAL-WORK-AREA
006000               PERFORM 500-WRITE-WALLET
006010               MOVE 'EXPENSE' TO TXN-TYPE
006020               PERFORM 530-WRITE-TRANSACTION
006030               ADD REQ-AMOUNT TO WS-TOTAL-EXPENSE
006040               PERFORM 440-UPDATE-CST-ENTRY
006050           END-IF
006060           .
006070************************************************************
006080       320-POST-BUDGET.
006090*
006100           MOVE 'EXPENSE' TO WS-NEW-CATEGORY-TYPE
006110           PERFORM 400-CHECK-POSITIVE-AMOUNT
006120           IF REQUEST-VALID AND CATEGORY-FOUND
006130               IF CAT-TYPE OF CAT-WORK-AREA = 'INCOME'
006140                   MOVE 'N' TO REQUEST-VALID-SW
006150                   MOVE 'category is an income category' TO RJ-REASON
006160               END-IF
006170           END-IF
006180           IF REQUEST-VALID
006190               PERFORM 240-FIND-OR-ADD-CATEGORY
006200               PERFORM 250-FIND-OR-ADD-BUDGET
006210           END-IF
006220           IF REQUEST-VALID
006230               MOVE REQ-AMOUNT TO BUD-AMOUNT OF BUD-WORK-AREA
006240               PERFORM 510-WRITE-BUDGET
006250           END-IF
006260           .
006270************************************************************
006280*  1993-11-09 SSV  PBS-0029  WALXFER only validates and builds
006290*                            the two category names -- it never
006300*                            touches a file, so both legs below
006310*                            are posted here with the ordinary
006320*                            230/240/420/430/500/530 paragraphs,
006330*                            same as a plain income/expense
006340*                            request would be
006350*  NOTE: if the recipient leg below fails after the sender leg
006360*        has already posted, the sender-side WALLET/TRANSACTION
006370*        write already happened and is NOT undone -- the whole
006380*        request is still reported rejected.  This mirrors the
006390*        PC-side engine's behaviour and is intentional.
006400*  2003-04-22 SSV  PBS-0045  RJ-CATEGORY/RJ-USERNAME were only
006410*                            ever set once, at parse time, when   CR0045SS
006420*                            REQ-CATEGORY is still blank for a    CR0045SS
006430*                            TRANSFER request -- a reject inside  CR0045SS
006440*                            either leg below was logging that    CR0045SS
006450*                            stale blank instead of whichever     CR0045SS
006460*                            synthesised category actually        CR0045SS
006470*                            failed.  Both fields now re-set      CR0045SS
006480*                            right after each leg's REQ-CATEGORY.
006490       330-POST-TRANSFER.
006500*
006510           MOVE WAL-RELKEY    TO WS-SENDER-RELKEY
006520           MOVE REQ-USERNAME  TO WT-SENDER
006530           MOVE REQ-RECIPIENT TO WT-RECIPIENT
006540           MOVE REQ-AMOUNT    TO WT-AMOUNT
006550           MOVE SPACE         TO WT-REJECT-REASON
006560           PERFORM 222-LOOKUP-RECIPIENT-WALLET
006570           CALL 'WALXFER' USING WS-TRANSFER-LINK, WAL-WORK-AREA,
006580               REC-WORK-AREA, RECIPIENT-FOUND-SW
006590           END-CALL
006600           IF WT-REJECTED
006610               MOVE 'N' TO REQUEST-VALID-SW
006620               MOVE WT-REJECT-REASON TO RJ-REASON
006630           END-IF
006640*    sender leg -- post an EXPENSE against the synthesised
006650*    'transfer to' category, using the same rules as a plain
006660*    EXPENSE request
006670           IF REQUEST-VALID
006680               MOVE WT-SENDER-CATEGORY TO REQ-CATEGORY
006690               MOVE REQ-CATEGORY       TO RJ-CATEGORY
006700               MOVE 'EXPENSE'          TO WS-NEW-CATEGORY-TYPE
006710               PERFORM 230-LOOKUP-CATEGORY
006720               PERFORM 240-FIND-OR-ADD-CATEGORY
006730           END-IF
006740           IF REQUEST-VALID
006750               PERFORM 420-CHECK-BUDGET-OVERAGE
006760               PERFORM 430-CHECK-BALANCE-SUFFICIENT
006770           END-IF
006780           IF REQUEST-VALID
006790               MOVE WS-SENDER-RELKEY TO WAL-RELKEY
006800               SET WALLET-FOUND TO TRUE
006810               SUBTRACT REQ-AMOUNT FROM WAL-BALANCE OF WAL-WORK-AREA
006820               PERFORM 500-WRITE-WALLET
006830               MOVE 'EXPENSE' TO TXN-TYPE
006840               PERFORM 530-WRITE-TRANSACTION
006850               ADD REQ-AMOUNT TO WS-TOTAL-EXPENSE
006860               PERFORM 440-UPDATE-CST-ENTRY
006870           END-IF
006880*    recipient leg -- post an INCOME against the synthesised
006890*    'transfer from' category, same rules as a plain INCOME
006900*    request, against the recipient's own wallet
006910           IF REQUEST-VALID
006920               MOVE REQ-RECIPIENT          TO REQ-USERNAME
006930               MOVE REQ-USERNAME           TO RJ-USERNAME
006940               MOVE WT-RECIPIENT-CATEGORY  TO REQ-CATEGORY
006950               MOVE REQ-CATEGORY           TO RJ-CATEGORY
006960               MOVE REC-WORK-AREA          TO WAL-WORK-AREA
006970               MOVE WS-RECIPIENT-RELKEY    TO WAL-RELKEY
006980               SET WALLET-FOUND TO TRUE
006990               MOVE 'INCOME'               TO WS-NEW-CATEGORY-TYPE
007000               PERFORM 230-LOOKUP-CATEGORY
007010               PERFORM 240-FIND-OR-ADD-CATEGORY
007020           END-IF
007030           IF REQUEST-VALID
007040               ADD REQ-AMOUNT TO WAL-BALANCE OF WAL-WORK-AREA
007050               PERFORM 500-WRITE-WALLET
007060               MOVE 'INCOME' TO TXN-TYPE
007070               PERFORM 530-WRITE-TRANSACTION
007080               ADD REQ-AMOUNT TO WS-TOTAL-INCOME
007090           END-IF
007100           .
007110************************************************************
007120       400-CHECK-POSITIVE-AMOUNT.
007130*
007140           IF REQ-AMOUNT NOT > ZERO
007150               MOVE 'N' TO REQUEST-VALID-SW
007160               MOVE 'amount must be a positive number' TO RJ-REASON
007170           END-IF
007180           .
007190************************************************************
007200*  1995-01-20 KMJ  PBS-0031  warning only -- does not touch
007210*                            REQUEST-VALID-SW, posting goes on
007220       420-CHECK-BUDGET-OVERAGE.
007230*
007240           PERFORM 421-FIND-CST-ENTRY
007250           IF CST-FOUND
007260               MOVE CST-SPENT(WS-SUBSCR) TO WE-SPENT-SO-FAR
007270           ELSE
007280               MOVE ZERO TO WE-SPENT-SO-FAR
007290           END-IF
007300           COMPUTE WE-REMAINING-BUDGET =
007310               BUD-AMOUNT OF BUD-WORK-AREA - WE-SPENT-SO-FAR
007320           IF REQ-AMOUNT > WE-REMAINING-BUDGET
007330               DISPLAY 'budget limit exceeded for category: '
007340                   REQ-CATEGORY
007350           END-IF
007360           .
007370*  linear scan of the spent-to-date table, same idiom as the
007380*  WALLET/BUDGET/CATNDX scans above
007390       421-FIND-CST-ENTRY.
007400*
007410           MOVE 'N' TO CST-FOUND-SW
007420           PERFORM 422-SCAN-CST-ENTRY
007430               VARYING WS-SUBSCR FROM 1 BY 1
007440               UNTIL WS-SUBSCR > WS-CST-HIGH-KEY OR CST-FOUND
007450           .
007460       422-SCAN-CST-ENTRY.
007470*
007480           IF CST-USERNAME(WS-SUBSCR) = REQ-USERNAME AND
007490               CST-CATEGORY(WS-SUBSCR) = REQ-CATEGORY
007500               SET CST-FOUND TO TRUE
007510           END-IF
007520           .
007530*  called after a successful EXPENSE posts, to keep the table
007540*  current for the next budget-overage check on this category
007550       440-UPDATE-CST-ENTRY.
007560*
007570           PERFORM 421-FIND-CST-ENTRY
007580           IF CST-FOUND
007590               ADD REQ-AMOUNT TO CST-SPENT(WS-SUBSCR)
007600           ELSE
007610               ADD 1 TO WS-CST-HIGH-KEY
007620               MOVE REQ-USERNAME TO CST-USERNAME(WS-CST-HIGH-KEY)
007630               MOVE REQ-CATEGORY TO CST-CATEGORY(WS-CST-HIGH-KEY)
007640               MOVE REQ-AMOUNT   TO CST-SPENT(WS-CST-HIGH-KEY)
007650           END-IF
007660           .
007670************************************************************
007680*  1991-02-14 BKA  PBS-0019  >= not >, balance may land on zero
007690       430-CHECK-BALANCE-SUFFICIENT.
007700*
007710           IF WAL-BALANCE OF WAL-WORK-AREA < REQ-AMOUNT
007720               MOVE 'N' TO REQUEST-VALID-SW
007730               MOVE 'insufficient funds' TO RJ-REASON
007740           END-IF
007750           .
007760************************************************************
007770       500-WRITE-WALLET.
007780*
007790           IF WALLET-FOUND
007800               REWRITE WALLET-FILE FROM WAL-WORK-AREA
007810           ELSE
007820               WRITE WALLET-FILE FROM WAL-WORK-AREA
007830               SET WALLET-FOUND TO TRUE
007840           END-IF
007850           .
007860************************************************************
007870       510-WRITE-BUDGET.
007880*
007890           REWRITE BUDGET-FILE FROM BUD-WORK-AREA
007900           .
007910************************************************************
007920       530-WRITE-TRANSACTION.
007930*
007940           MOVE REQ-USERNAME TO TXN-USERNAME
007950           MOVE WS-TODAY-YYYY TO TXN-DATE-YYYY
007960           MOVE WS-TODAY-MM   TO TXN-DATE-MM
007970           MOVE WS-TODAY-DD   TO TXN-DATE-DD
007980           MOVE WS-TODAY-HH   TO TXN-DATE-HH
007990           MOVE WS-TODAY-MIN  TO TXN-DATE-MIN
008000           MOVE WS-TODAY-SS   TO TXN-DATE-SS
008010           MOVE REQ-CATEGORY TO TXN-CATEGORY
008020           MOVE REQ-AMOUNT   TO TXN-AMOUNT
008030           MOVE WS-TRANSACTION-FLAT TO LEDGER-TEXT
008040           WRITE LEDGER-LINE
008050           .
008060************************************************************
008070*  1998-11-02 KMJ  PBS-0037  wr-error-handler filled in and
008080*                            displayed here so the run log        CR0037AB
008090*                            carries the same reason text that    CR0037AB
008100*                            goes out to the reject file --       CR0037AB
008110*                            operator does not have to open       CR0037AB
008120*                            WALREJCT just to see why a batch     CR0037AB
008130*                            run rejected heavily.
008140       900-REJECT-REQUEST.
008150*
008160           ADD 1 TO WS-REQUESTS-REJECTED
008170           MOVE RJ-REASON          TO wc-msg-reason
008180           MOVE RJ-CATEGORY        TO wc-msg-category
008190           MOVE '900-REJECT-REQUEST' TO wc-msg-para
008200           MOVE RJ-USERNAME        TO wr-reject-username
008210           MOVE REQ-TYPE           TO wr-reject-reqtype
008220           DISPLAY wr-program-error-message
008230           DISPLAY 'rejected for user/type: ' wr-reject-username
008240               '/' wr-reject-reqtype
008250           CALL 'REJLOG' USING WS-REJECT-LINK
008260           .
008270************************************************************
008280       900-CLOSE-FILES.
008290*
008300           DISPLAY HEADLINE
008310           DISPLAY 'WALPOST run complete -- read   : ' WS-REQUESTS-READ
008320           DISPLAY '                     posted : ' WS-REQUESTS-POSTED
008330           DISPLAY '                     rejected: ' WS-REQUESTS-REJECTED
008340           DISPLAY HEADLINE
008350           CLOSE TXNREQ-FILE LEDGER-FILE WALLET-FILE BUDGET-FILE
008360               CATNDX-FILE
008370           .
