000100*
000110*  COPYLIB-TRANSACT.CPY
000120*  One posted ledger line.  Written by WALPOST.CBL in posting
000130*  order (no key, append-only) and read back by WALRPT.CBL for
000140*  the summary/budget/transaction reports.
000150*  Maintained in /COPYLIB.  Include with 'COPY TRANSACT.' in WS.
000160*
000170       01  TRANSACTION-RECORD.
000180           03  TXN-USERNAME            PIC X(20).
000190           03  TXN-DATE.
000200              05  TXN-DATE-YYYY               PIC X(04).
000210              05  FILLER                      PIC X(01) VALUE '/'.
000220              05  TXN-DATE-MM                 PIC X(02).
000230              05  FILLER                      PIC X(01) VALUE '/'.
000240              05  TXN-DATE-DD                 PIC X(02).
000250              05  FILLER                      PIC X(01) VALUE SPACE.
000260              05  TXN-DATE-HH                 PIC X(02).
000270              05  FILLER                      PIC X(01) VALUE ':'.
000280              05  TXN-DATE-MIN                PIC X(02).
000290              05  FILLER                      PIC X(01) VALUE ':'.
000300              05  TXN-DATE-SS                 PIC X(02).
000310           03  TXN-TYPE                PIC X(07).
000320              88  TXN-IS-INCOME               VALUE 'INCOME'.
000330              88  TXN-IS-EXPENSE              VALUE 'EXPENSE'.
000340           03  TXN-CATEGORY            PIC X(20).
000350           03  TXN-AMOUNT              PIC S9(07)V99 COMP-3.
000360           03  FILLER                  PIC X(05).
