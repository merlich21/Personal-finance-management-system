000100*
000110*  Working storage data structure for the reject routine.
000120*  Put this file in the /COPYLIB directory.
000130*
000140*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000150*
000160*  1998-11-02 KMJ  PBS-0037  DSNTIAR/SQLCODE fields dropped --
000170*                            wallet run has no database calls
000180*                            to explain, reason text added
000190*                            instead.
000200*  1998-11-02 KMJ  PBS-0037  wc-log-text and w9-space-cnt were
000210*                            the old SQLCA message-edit fields -- CR0037AB
000220*                            dropped with the DSNTIAR call, no    CR0037AB
000230*                            replacement needed, the reject       CR0037AB
000240*                            message below is built straight      CR0037AB
000250*                            from WALPOST's own fields.
000260*
000270       01  wr-error-handler.
000280           05 wr-program-error-message.
000290               10 FILLER           PIC X(8)  VALUE 'REASON: '.
000300               10 wc-msg-reason    PIC X(40) VALUE SPACE.
000310               10 FILLER           PIC X(1)  VALUE '|'.
000320               10 wc-msg-category  PIC X(20) VALUE SPACE.
000330               10 FILLER           PIC X(1)  VALUE '|'.
000340               10 wc-msg-para      PIC X(30) VALUE SPACE.
000350               10 FILLER           PIC X(1)  VALUE '|'.
000360               10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
000370           05 wr-reject-username       PIC X(20) VALUE SPACE.
000380           05 wr-reject-reqtype        PIC X(08) VALUE SPACE.
000390           05 FILLER                   PIC X(01).
