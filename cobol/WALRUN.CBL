000100******************************************************************
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID. WALRUN.
000130       AUTHOR. K JANSSON.
000140       INSTALLATION. PBS EKONOMISYSTEM.
000150       DATE-WRITTEN. 1989-02-01.
000160       DATE-COMPILED.
000170       SECURITY. INTERN BRUK - KOPIERING EJ TILLATEN.
000180*
000190*  Authors: Peter B, Bertil K and Sergejs S.
000200*  Purpose: Overnight driver for the wallet suite.  Runs the
000210*           posting step against the day's transaction requests
000220*           and then the reporting step against the updated
000230*           masters and ledger -- straight through, no operator
000240*           menu, meant for the overnight job stream only.
000250*  Initial Version Created: 1989-02-01
000260*
000270*  CHANGE LOG
000280*  ----------
000290*  1989-02-01 KMJ  PBS-0010  Initial version -- CALL WALPOST
000300*                            only, reports were still a manual
000310*                            step run off the terminal menu.
000320*  1989-06-02 KMJ  PBS-0013  CALL WALRPT added once the balance
000330*                            and summary report went into
000340*                            production, so the whole overnight
000350*                            job is one submit from here on.
000360*  1998-11-02 KMJ  PBS-0037  Y2K sweep of the wallet suite --
000370*                            no date fields live in this driver,  CR0037AB
000380*                            nothing to change here, noted in     CR0037AB
000390*                            the log so the sweep shows as        CR0037AB
000400*                            reviewed end to end.                 CR0037AB
000410*
000420******************************************************************
000430       ENVIRONMENT DIVISION.
000440*-----------------------------------------------------------
000450       CONFIGURATION SECTION.
000460       SOURCE-COMPUTER. PBS-AS400.
000470       OBJECT-COMPUTER. PBS-AS400.
000480       SPECIAL-NAMES.
000490           C01 IS TOP-OF-FORM.
000500       INPUT-OUTPUT SECTION.
000510       FILE-CONTROL.
000520*
000530******************************************************************
000540       DATA DIVISION.
000550*-----------------------------------------------------------
000560       FILE SECTION.
000570*
000580******************************************************************
000590       WORKING-STORAGE SECTION.
000600*
000610*    run clock, posted at job start and job end, and shown on
000620*    the job log so the operator can see how long the overnight
000630*    step took -- REDEFINES #1
000640       01  WU-RUN-DATE-TIME.
000650           05  WU-RUN-YYYY              PIC 9(04).
000660           05  WU-RUN-MM                PIC 9(02).
000670           05  WU-RUN-DD                PIC 9(02).
000680           05  WU-RUN-HH                PIC 9(02).
000690           05  WU-RUN-MIN               PIC 9(02).
000700           05  WU-RUN-SS                PIC 9(02).
000710           05  FILLER                   PIC X(09).
000720       01  WU-RUN-NUMERIC REDEFINES WU-RUN-DATE-TIME PIC 9(21).
000730*
000740*    flat view of the same clock, for a one-shot DISPLAY if this
000750*    ever has to be dumped whole to the job log -- REDEFINES #2
000760       01  WU-RUN-FLAT REDEFINES WU-RUN-DATE-TIME PIC X(21).
000770*
000780*    job-step counter -- COMP, per this shop's habit for every
000790*    counter in the wallet suite -- stepped past each CALL so
000800*    the trace line below shows which leg of the run just ended.
000810*    carried at the 77 level, this driver's only standalone item
000820*    with nothing else hanging off it
000830       77  WU-STEP-NUMBER               PIC S9(07) COMP VALUE ZERO.
000840*
000850*    a second view of the step counter, broken into display
000860*    digits for the trace line -- REDEFINES #3
000870       01  WU-STEP-DISPLAY              PIC 9(07).
000880       01  WU-STEP-DISPLAY-FLAT REDEFINES WU-STEP-DISPLAY.
000890           05  FILLER                   PIC X(07).
000900*
000910******************************************************************
000920       PROCEDURE DIVISION.
000930       000-WALRUN.
000940*
000950           PERFORM 100-RUN-POSTING-STEP
000960           PERFORM 200-RUN-REPORTING-STEP
000970           GOBACK
000980           .
000990************************************************************
001000*  post the day's transaction requests against the masters and
001010*  the ledger -- WALPOST owns every file of its own, this
001020*  driver only marks the job log
001030       100-RUN-POSTING-STEP.
001040*
001050           MOVE FUNCTION CURRENT-DATE TO WU-RUN-DATE-TIME
001060           ADD 1 TO WU-STEP-NUMBER
001070           MOVE WU-STEP-NUMBER TO WU-STEP-DISPLAY
001080           DISPLAY 'WALRUN step ' WU-STEP-DISPLAY ' starting WALPOST '
001090               WU-RUN-YYYY '-' WU-RUN-MM '-' WU-RUN-DD
001100           CALL 'WALPOST'
001110           .
001120************************************************************
001130*  print the balance/summary, budget-by-category and
001140*  transaction-list reports off the masters and ledger WALPOST
001150*  just left behind -- one set of three reports per wallet
001160       200-RUN-REPORTING-STEP.
001170*
001180           MOVE FUNCTION CURRENT-DATE TO WU-RUN-DATE-TIME
001190           ADD 1 TO WU-STEP-NUMBER
001200           MOVE WU-STEP-NUMBER TO WU-STEP-DISPLAY
001210           DISPLAY 'WALRUN step ' WU-STEP-DISPLAY ' starting WALRPT '
001220               WU-RUN-YYYY '-' WU-RUN-MM '-' WU-RUN-DD
001230           CALL 'WALRPT'
001240           .
