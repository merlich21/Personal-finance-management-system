000100*
000110*  COPYLIB-TRANREQ.CPY
000120*  Working-storage layout for one posting request taken off the
000130*  nightly wallet-request file (see WALPOST.CBL 100-PARSE-REQ-LINE
000140*  for the unstring that fills this record from the raw input
000150*  line).  REQ-TYPE drives the whole posting run.
000160*  Maintained in /COPYLIB.  Include with 'COPY TRANREQ.' in WS.
000170*
000180       01  TRAN-REQUEST.
000190           03  REQ-USERNAME            PIC X(20).
000200           03  REQ-TYPE                PIC X(08).
000210              88  REQ-IS-INCOME               VALUE 'INCOME'.
000220              88  REQ-IS-EXPENSE              VALUE 'EXPENSE'.
000230              88  REQ-IS-BUDGET               VALUE 'BUDGET'.
000240              88  REQ-IS-TRANSFER             VALUE 'TRANSFER'.
000250           03  REQ-CATEGORY            PIC X(20).
000260           03  REQ-AMOUNT              PIC S9(07)V99 COMP-3.
000270           03  REQ-RECIPIENT           PIC X(20).
000280           03  FILLER                  PIC X(05).
