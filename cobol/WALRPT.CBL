000100******************************************************************
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID. WALRPT.
000130       AUTHOR. K JANSSON.
000140       INSTALLATION. PBS EKONOMISYSTEM.
000150       DATE-WRITTEN. 1989-06-02.
000160       DATE-COMPILED.
000170       SECURITY. INTERN BRUK - KOPIERING EJ TILLATEN.
000180*
000190*  Authors: Peter B, Bertil K and Sergejs S.
000200*  Purpose: Print the overnight wallet reports off the master
000210*           and ledger files WALPOST left behind -- balance and
000220*           income/expense summary, budget-by-category (control
000230*           break on category, ascending), and the full
000240*           transaction list, one set of three reports per
000250*           wallet on file.
000260*  Initial Version Created: 1989-06-02
000270*
000280*  CHANGE LOG
000290*  ----------
000300*  1989-06-02 KMJ  PBS-0013  Initial version -- balance and
000310*                            summary report only.
000320*  1991-02-14 KMJ  PBS-0018  Budget-by-category report added,
000330*                            category control break done with an
000340*                            in-storage table and a bubble sort --
000350*                            no SORT verb, same as the rest of
000360*                            this shop's wallet suite.
000370*  1994-07-20 BKA  PBS-0030  Transaction-list report added.
000380*  1998-11-02 KMJ  PBS-0037  Y2K: WALMAST/WALBUDG/WALCATX were    CR0037AB
000390*                            opened INPUT RANDOM against the old  CR0037AB
000400*                            indexed handler; rebuilt to open     CR0037AB
000410*                            SEQUENTIAL and read every record     CR0037AB
000420*                            forward, same as WALPOST does on     CR0037AB
000430*                            its high-key counting passes.        CR0037AB
000440*  2001-05-17 SSV  PBS-0041  Budget-only categories (no postings
000450*                            yet against them) now print on the
000460*                            budget report with spent = zero,
000470*                            per the revised sign-off.
000480*
000490******************************************************************
000500       ENVIRONMENT DIVISION.
000510*-----------------------------------------------------------
000520       CONFIGURATION SECTION.
000530       SOURCE-COMPUTER. PBS-AS400.
000540       OBJECT-COMPUTER. PBS-AS400.
000550       SPECIAL-NAMES.
000560           C01 IS TOP-OF-FORM
000570           CLASS WAL-AMOUNT-TEXT IS '0' THRU '9'
000580           UPSI-0 ON STATUS IS WAL-TEST-RUN-SW.
000590       INPUT-OUTPUT SECTION.
000600       FILE-CONTROL.
000610           SELECT WALLET-FILE
000620               ASSIGN TO WALMAST
000630               ORGANIZATION IS RELATIVE
000640               ACCESS IS SEQUENTIAL
000650               FILE STATUS IS WR-WALLET-FS.
000660           SELECT BUDGET-FILE
000670               ASSIGN TO WALBUDG
000680               ORGANIZATION IS RELATIVE
000690               ACCESS IS SEQUENTIAL
000700               FILE STATUS IS WR-BUDGET-FS.
000710           SELECT CATNDX-FILE
000720               ASSIGN TO WALCATX
000730               ORGANIZATION IS RELATIVE
000740               ACCESS IS SEQUENTIAL
000750               FILE STATUS IS WR-CATNDX-FS.
000760           SELECT LEDGER-FILE
000770               ASSIGN TO WALLEDGR
000780               ORGANIZATION IS LINE SEQUENTIAL
000790               FILE STATUS IS WR-LEDGER-FS.
000800           SELECT BALANCE-RPT
000810               ASSIGN TO WALBALRP
000820               ORGANIZATION IS LINE SEQUENTIAL.
000830           SELECT BUDGET-RPT
000840               ASSIGN TO WALBUDRP
000850               ORGANIZATION IS LINE SEQUENTIAL.
000860           SELECT TRANSACT-RPT
000870               ASSIGN TO WALTXNRP
000880               ORGANIZATION IS LINE SEQUENTIAL.
000890*
000900******************************************************************
000910       DATA DIVISION.
000920*-----------------------------------------------------------
000930       FILE SECTION.
000940       FD  WALLET-FILE.
000950       01  WALLET-RECORD.
000960       COPY WALLET.
000970       FD  BUDGET-FILE.
000980       01  BUDGET-RECORD.
000990       COPY BUDGET.
001000       FD  CATNDX-FILE.
001010       01  CATNDX-RECORD.
001020       COPY CATNDX.
001030       FD  LEDGER-FILE.
001040       01  LEDGER-RECORD.
001050       COPY TRANSACT.
001060       FD  BALANCE-RPT.
001070       01  BALANCE-RPT-LINE        PIC X(080).
001080       FD  BUDGET-RPT.
001090       01  BUDGET-RPT-LINE         PIC X(080).
001100       FD  TRANSACT-RPT.
001110       01  TRANSACT-RPT-LINE       PIC X(080).
001120*
001130******************************************************************
001140       WORKING-STORAGE SECTION.
001150*
001160*    switches -- same plain single-byte-flag habit as WALPOST
001170       01  WR-SWITCHES.
001180           05  WR-WALLET-EOF-SW            PIC X(01) VALUE 'N'.
001190              88  WR-WALLET-EOF                    VALUE 'Y'.
001200           05  WR-CATNDX-EOF-SW            PIC X(01) VALUE 'N'.
001210              88  WR-CATNDX-EOF                    VALUE 'Y'.
001220           05  WR-LEDGER-EOF-SW            PIC X(01) VALUE 'N'.
001230              88  WR-LEDGER-EOF                    VALUE 'Y'.
001240           05  WR-BUDGET-FOUND-SW          PIC X(01) VALUE 'N'.
001250              88  WR-BUDGET-FOUND                  VALUE 'Y'.
001260           05  FILLER                      PIC X(01).
001270*
001280       01  WR-FILE-STATUS-FIELDS.
001290           05  WR-WALLET-FS                PIC X(02).
001300           05  WR-BUDGET-FS                PIC X(02).
001310           05  WR-CATNDX-FS                PIC X(02).
001320           05  WR-LEDGER-FS                PIC X(02).
001330           05  FILLER                      PIC X(02).
001340*
001350*    counters and subscripts -- always COMP on this shop's
001360*    programs, per the WALPOST convention
001370       01  WR-RUN-COUNTERS.
001380           05  WR-ACCOUNT-COUNT            PIC S9(07) COMP VALUE ZERO.
001390           05  WR-ACCT-IX                  PIC S9(07) COMP VALUE ZERO.
001400           05  WR-CAT-COUNT                PIC S9(07) COMP VALUE ZERO.
001410           05  WR-CAT-IX                   PIC S9(07) COMP VALUE ZERO.
001420           05  WR-CAT-IX2                  PIC S9(07) COMP VALUE ZERO.
001430           05  WR-TXN-COUNT                PIC S9(07) COMP VALUE ZERO.
001440           05  FILLER                      PIC X(01).
001450*
001460*    one slot per wallet on file -- built once at 100-INIT by a
001470*    single forward scan of WALLET-FILE, then held for the rest
001480*    of the run so the file does not have to be reopened per
001490*    account
001500       01  WR-ACCOUNT-TABLE.
001510           05  ACT-ENTRY OCCURS 200 TIMES
001520                   INDEXED BY ACT-INDEX.
001530              10  ACT-USERNAME            PIC X(20).
001540              10  ACT-BALANCE             PIC S9(07)V99 COMP-3.
001550              10  FILLER                  PIC X(01).
001560*
001570*    per-account category table -- rebuilt fresh for each wallet
001580*    by 210-BUILD-CATEGORY-TABLE, sorted ascending by 240-SORT-
001590*    CATEGORY-TABLE (a plain bubble sort -- this shop has never
001600*    had a SORT verb in the wallet suite) and then printed by
001610*    310-WRITE-BUDGET-REPORT
001620       01  WR-CATEGORY-TABLE.
001630           05  CGT-ENTRY OCCURS 200 TIMES
001640                   INDEXED BY CGT-INDEX.
001650              10  CGT-CATEGORY            PIC X(20).
001660              10  CGT-TYPE                PIC X(07).
001670                 88  CGT-IS-INCOME                  VALUE 'INCOME'.
001680                 88  CGT-IS-EXPENSE                 VALUE 'EXPENSE'.
001690              10  CGT-BUDGET              PIC S9(07)V99 COMP-3.
001700              10  CGT-TOTAL               PIC S9(07)V99 COMP-3.
001710              10  FILLER                  PIC X(01).
001720*
001730*    scratch pair used while the bubble sort swaps two entries
001740*    -- REDEFINES #1 of the whole table, so the sort can also
001750*    walk it as one flat string when it has to shuffle a slot
001760       01  WR-CATEGORY-SWAP.
001770           05  CGS-CATEGORY            PIC X(20).
001780           05  CGS-TYPE                PIC X(07).
001790           05  CGS-BUDGET              PIC S9(07)V99 COMP-3.
001800           05  CGS-TOTAL               PIC S9(07)V99 COMP-3.
001810       01  WR-CATEGORY-SWAP-FLAT REDEFINES WR-CATEGORY-SWAP.
001820           05  FILLER                  PIC X(37).
001830*
001840*    running control totals for the current wallet -- derived
001850*    from the category table, not accumulated separately, so
001860*    the summary report and the budget report can never disagree
001870       01  WR-WALLET-TOTALS.
001880           05  WT-TOTAL-INCOME         PIC S9(07)V99 COMP-3 VALUE ZERO.
001890           05  WT-TOTAL-EXPENSE        PIC S9(07)V99 COMP-3 VALUE ZERO.
001900           05  FILLER                  PIC X(01).
001910*
001920*    today, broken out for the report header lines -- REDEFINES #2
001930       01  WR-TODAY-DATE-TIME.
001940           05  WR-TODAY-YYYY               PIC 9(04).
001950           05  WR-TODAY-MM                 PIC 9(02).
001960           05  WR-TODAY-DD                 PIC 9(02).
001970           05  FILLER                      PIC X(15).
001980       01  WR-TODAY-NUMERIC REDEFINES WR-TODAY-DATE-TIME PIC 9(21).
001990*
002000*    working copy of the wallet/budget/catndx records read back
002010*    off the relative files -- REDEFINES #3 is the flat view used
002020*    when a whole working copy has to be cleared in one MOVE
002030       01  WR-CATNDX-WORK.
002040       COPY CATNDX.
002050       01  WR-CATNDX-WORK-FLAT REDEFINES WR-CATNDX-WORK.
002060           05  FILLER                  PIC X(48).
002070*
002080       01  WR-BUDGET-WORK.
002090       COPY BUDGET.
002100*
002110*    line-up fields for the three printable reports -- edited
002120*    numeric pictures so a negative remaining budget shows a
002130*    trailing minus instead of going unsigned
002140       01  WR-EDIT-FIELDS.
002150           05  WE-BALANCE              PIC ---,---,--9.99.
002160           05  WE-AMOUNT                PIC ---,---,--9.99.
002170           05  WE-BUDGET                PIC ---,---,--9.99.
002180           05  WE-SPENT                 PIC ---,---,--9.99.
002190           05  WE-REMAINING             PIC ---,---,--9.99.
002200           05  FILLER                   PIC X(01).
002210*
002220       01  HEADLINE                PIC X(66) VALUE ALL '-'.
002230*
002240*
002250******************************************************************
002260       PROCEDURE DIVISION.
002270       000-WALRPT.
002280*
002290           PERFORM 100-INIT
002300           PERFORM 200-PROCESS-ONE-ACCOUNT
002310               VARYING WR-ACCT-IX FROM 1 BY 1
002320               UNTIL WR-ACCT-IX > WR-ACCOUNT-COUNT
002330           PERFORM 900-CLOSE-FILES
002340           GOBACK
002350           .
002360************************************************************
002370*  open every file, build the one-shot account table off a
002380*  single forward scan of WALLET-FILE -- see the 1998-11 Y2K
002390*  change log entry for why this is SEQUENTIAL and not a keyed
002400*  RANDOM read the way the indexed version used to do it
002410       100-INIT.
002420*
002430           MOVE FUNCTION CURRENT-DATE TO WR-TODAY-DATE-TIME
002440           OPEN INPUT  WALLET-FILE
002450               OUTPUT BALANCE-RPT
002460               OUTPUT BUDGET-RPT
002470               OUTPUT TRANSACT-RPT
002480           PERFORM 110-LOAD-ACCOUNT-TABLE UNTIL WR-WALLET-EOF
002490           CLOSE WALLET-FILE
002500           .
002510************************************************************
002520       110-LOAD-ACCOUNT-TABLE.
002530*
002540           READ WALLET-FILE NEXT RECORD
002550               AT END
002560                   SET WR-WALLET-EOF TO TRUE
002570               NOT AT END
002580                   IF WAL-ACTIVE OF WALLET-RECORD
002590                       ADD 1 TO WR-ACCOUNT-COUNT
002600                       SET ACT-INDEX TO WR-ACCOUNT-COUNT
002610                       MOVE WAL-USERNAME OF WALLET-RECORD
002620                           TO ACT-USERNAME (ACT-INDEX)
002630                       MOVE WAL-BALANCE OF WALLET-RECORD
002640                           TO ACT-BALANCE (ACT-INDEX)
002650                   END-IF
002660           END-READ
002670           .
002680************************************************************
002690*  one wallet's worth of reports -- the category table is
002700*  rebuilt from nothing every time through, since each account
002710*  has its own category set
002720       200-PROCESS-ONE-ACCOUNT.
002730*
002740           MOVE ZERO TO WR-CAT-COUNT WT-TOTAL-INCOME WT-TOTAL-EXPENSE
002750           PERFORM 210-BUILD-CATEGORY-TABLE
002760           IF WR-CAT-COUNT > 1
002770               PERFORM 240-SORT-CATEGORY-TABLE
002780           END-IF
002790           PERFORM 230-ACCUMULATE-LEDGER-TOTALS
002800           PERFORM 300-WRITE-BALANCE-REPORT
002810           PERFORM 310-WRITE-BUDGET-REPORT
002820           PERFORM 320-WRITE-TRANSACTION-REPORT
002830           .
002840************************************************************
002850*  every CATNDX entry for this account becomes one category-
002860*  table slot; the budget ceiling (expense categories only) is
002870*  picked up with its own linear scan of BUDGET-FILE
002880       210-BUILD-CATEGORY-TABLE.
002890*
002900           MOVE 'N' TO WR-CATNDX-EOF-SW
002910           OPEN INPUT CATNDX-FILE
002920           PERFORM 211-SCAN-CATNDX UNTIL WR-CATNDX-EOF
002930           CLOSE CATNDX-FILE
002940           .
002950************************************************************
002960       211-SCAN-CATNDX.
002970*
002980           READ CATNDX-FILE NEXT RECORD INTO WR-CATNDX-WORK
002990               AT END
003000                   SET WR-CATNDX-EOF TO TRUE
003010               NOT AT END
003020                   IF CAT-ACTIVE OF WR-CATNDX-WORK
003030                       AND CAT-USERNAME OF WR-CATNDX-WORK =
003040                           ACT-USERNAME (WR-ACCT-IX)
003050                   ADD 1 TO WR-CAT-COUNT
003060                   SET CGT-INDEX TO WR-CAT-COUNT
003070                   MOVE CAT-CATEGORY OF WR-CATNDX-WORK
003080                       TO CGT-CATEGORY (CGT-INDEX)
003090                   MOVE CAT-TYPE OF WR-CATNDX-WORK
003100                       TO CGT-TYPE (CGT-INDEX)
003110                   MOVE ZERO TO CGT-BUDGET (CGT-INDEX)
003120                   MOVE ZERO TO CGT-TOTAL (CGT-INDEX)
003130                   IF CGT-IS-EXPENSE (CGT-INDEX)
003140                       PERFORM 220-LOOKUP-BUDGET-AMOUNT
003150                   END-IF
003160                   END-IF
003170           END-READ
003180           .
003190************************************************************
003200*  linear scan of BUDGET-FILE for this account+category, same
003210*  style lookup as WALPOST 250-FIND-OR-ADD-BUDGET -- a budget-
003220*  only category with no BUDGET-FILE row yet simply keeps the
003230*  zero ceiling it was given above
003240       220-LOOKUP-BUDGET-AMOUNT.
003250*
003260           MOVE 'N' TO WR-BUDGET-FOUND-SW
003270           OPEN INPUT BUDGET-FILE
003280           PERFORM 221-SCAN-BUDGET
003290               UNTIL WR-BUDGET-FOUND OR WR-BUDGET-FS = '10'
003300           CLOSE BUDGET-FILE
003310           .
003320************************************************************
003330       221-SCAN-BUDGET.
003340*
003350           READ BUDGET-FILE NEXT RECORD INTO WR-BUDGET-WORK
003360               AT END
003370                   CONTINUE
003380               NOT AT END
003390                   IF BUD-ACTIVE OF WR-BUDGET-WORK
003400                       AND BUD-USERNAME OF WR-BUDGET-WORK =
003410                           ACT-USERNAME (WR-ACCT-IX)
003420                       AND BUD-CATEGORY OF WR-BUDGET-WORK =
003430                           CGT-CATEGORY (CGT-INDEX)
003440                   SET WR-BUDGET-FOUND TO TRUE
003450                   MOVE BUD-AMOUNT OF WR-BUDGET-WORK
003460                       TO CGT-BUDGET (CGT-INDEX)
003470                   END-IF
003480           END-READ
003490           .
003500************************************************************
003510*  one forward scan of the ledger per account -- posts this
003520*  account's transactions into the category table (income
003530*  categories accumulate CGT-TOTAL as total posted, expense
003540*  categories accumulate CGT-TOTAL as total spent, same field
003550*  either way since a category is never both)
003560       230-ACCUMULATE-LEDGER-TOTALS.
003570*
003580           MOVE 'N' TO WR-LEDGER-EOF-SW
003590           OPEN INPUT LEDGER-FILE
003600           PERFORM 231-SCAN-LEDGER-FOR-TOTALS UNTIL WR-LEDGER-EOF
003610           CLOSE LEDGER-FILE
003620           PERFORM 232-ROLL-UP-WALLET-TOTALS
003630               VARYING CGT-INDEX FROM 1 BY 1
003640               UNTIL CGT-INDEX > WR-CAT-COUNT
003650           .
003660************************************************************
003670       231-SCAN-LEDGER-FOR-TOTALS.
003680*
003690           READ LEDGER-FILE
003700               AT END
003710                   SET WR-LEDGER-EOF TO TRUE
003720               NOT AT END
003730                   IF TXN-USERNAME OF LEDGER-RECORD =
003740                       ACT-USERNAME (WR-ACCT-IX)
003750                       PERFORM 233-FIND-CGT-ENTRY
003760                       IF CGT-INDEX > ZERO
003770                           ADD TXN-AMOUNT OF LEDGER-RECORD
003780                               TO CGT-TOTAL (CGT-INDEX)
003790                       END-IF
003800                   END-IF
003810           END-READ
003820           .
003830************************************************************
003840*  finds the matching category slot by a plain linear scan --
003850*  CGT-INDEX comes back zero if the ledger somehow carries a
003860*  category that never made it into CATNDX-FILE (should not
003870*  happen, but the lookup is guarded all the same)
003880       233-FIND-CGT-ENTRY.
003890*
003900           SET CGT-INDEX TO ZERO
003910           SET WR-CAT-IX TO 1
003920           PERFORM 234-FIND-CGT-SCAN
003930               UNTIL WR-CAT-IX > WR-CAT-COUNT OR CGT-INDEX > ZERO
003940           .
003950************************************************************
003960       234-FIND-CGT-SCAN.
003970*
003980           SET CGT-INDEX TO WR-CAT-IX
003990           IF CGT-CATEGORY (CGT-INDEX) NOT =
004000               TXN-CATEGORY OF LEDGER-RECORD
004010               SET CGT-INDEX TO ZERO
004020           END-IF
004030           SET WR-CAT-IX UP BY 1
004040           .
004050************************************************************
004060       232-ROLL-UP-WALLET-TOTALS.
004070*
004080           IF CGT-IS-INCOME (CGT-INDEX)
004090               ADD CGT-TOTAL (CGT-INDEX) TO WT-TOTAL-INCOME
004100           ELSE
004110               ADD CGT-TOTAL (CGT-INDEX) TO WT-TOTAL-EXPENSE
004120           END-IF
004130           .
004140************************************************************
004150*  plain bubble sort, ascending on CGT-CATEGORY -- this shop has
004160*  never licensed a SORT verb into the wallet suite, and a 200-
004170*  slot table does not need one
004180       240-SORT-CATEGORY-TABLE.
004190*
004200           PERFORM 241-BUBBLE-PASS
004210               VARYING WR-CAT-IX FROM 1 BY 1
004220               UNTIL WR-CAT-IX > WR-CAT-COUNT - 1
004230           .
004240************************************************************
004250       241-BUBBLE-PASS.
004260*
004270           PERFORM 242-BUBBLE-COMPARE
004280               VARYING WR-CAT-IX2 FROM 1 BY 1
004290               UNTIL WR-CAT-IX2 > WR-CAT-COUNT - WR-CAT-IX
004300           .
004310************************************************************
004320       242-BUBBLE-COMPARE.
004330*
004340           SET CGT-INDEX TO WR-CAT-IX2
004350           IF CGT-CATEGORY (CGT-INDEX) > CGT-CATEGORY (WR-CAT-IX2 + 1)
004360               MOVE CGT-ENTRY (WR-CAT-IX2)     TO WR-CATEGORY-SWAP
004370               MOVE CGT-ENTRY (WR-CAT-IX2 + 1) TO CGT-ENTRY (WR-CAT-IX2)
004380               MOVE WR-CATEGORY-SWAP
004390                   TO CGT-ENTRY (WR-CAT-IX2 + 1)
004400           END-IF
004410           .
004420************************************************************
004430*  one balance line and two whole-ledger control totals -- no
004440*  control break needed here, per the sign-off
004450       300-WRITE-BALANCE-REPORT.
004460*
004470           MOVE SPACE TO BALANCE-RPT-LINE
004480           STRING 'BALANCE/SUMMARY REPORT -- ' ACT-USERNAME (WR-ACCT-IX)
004490               ' -- RUN DATE ' WR-TODAY-YYYY '-' WR-TODAY-MM
004500               '-' WR-TODAY-DD
004510               DELIMITED BY SIZE INTO BALANCE-RPT-LINE
004520           WRITE BALANCE-RPT-LINE
004530           MOVE HEADLINE TO BALANCE-RPT-LINE
004540           WRITE BALANCE-RPT-LINE
004550           MOVE ACT-BALANCE (WR-ACCT-IX) TO WE-BALANCE
004560           MOVE SPACE TO BALANCE-RPT-LINE
004570           STRING 'CURRENT BALANCE .... ' WE-BALANCE
004580               DELIMITED BY SIZE INTO BALANCE-RPT-LINE
004590           WRITE BALANCE-RPT-LINE
004600           MOVE WT-TOTAL-INCOME TO WE-AMOUNT
004610           MOVE SPACE TO BALANCE-RPT-LINE
004620           STRING 'TOTAL INCOME ....... ' WE-AMOUNT
004630               DELIMITED BY SIZE INTO BALANCE-RPT-LINE
004640           WRITE BALANCE-RPT-LINE
004650           MOVE WT-TOTAL-EXPENSE TO WE-AMOUNT
004660           MOVE SPACE TO BALANCE-RPT-LINE
004670           STRING 'TOTAL EXPENSE ...... ' WE-AMOUNT
004680               DELIMITED BY SIZE INTO BALANCE-RPT-LINE
004690           WRITE BALANCE-RPT-LINE
004700           .
004710************************************************************
004720*  control break by category, ascending -- income categories
004730*  print under their own header, then expense categories under
004740*  theirs, each block in the sorted order the table is already
004750*  in by the time this paragraph runs
004760       310-WRITE-BUDGET-REPORT.
004770*
004780           MOVE SPACE TO BUDGET-RPT-LINE
004790           STRING 'BUDGET REPORT -- '
004800               ACT-USERNAME (WR-ACCT-IX)
004810               DELIMITED BY SIZE INTO BUDGET-RPT-LINE
004820           WRITE BUDGET-RPT-LINE
004830           MOVE HEADLINE TO BUDGET-RPT-LINE
004840           WRITE BUDGET-RPT-LINE
004850           IF WR-CAT-COUNT = ZERO
004860               MOVE 'no categories available' TO BUDGET-RPT-LINE
004870               WRITE BUDGET-RPT-LINE
004880           ELSE
004890               MOVE 'INCOME BY CATEGORY' TO BUDGET-RPT-LINE
004900               WRITE BUDGET-RPT-LINE
004910               PERFORM 311-WRITE-INCOME-CATEGORY
004920                   VARYING CGT-INDEX FROM 1 BY 1
004930                       UNTIL CGT-INDEX > WR-CAT-COUNT
004940               MOVE 'BUDGET BY CATEGORY' TO BUDGET-RPT-LINE
004950               WRITE BUDGET-RPT-LINE
004960               PERFORM 312-WRITE-EXPENSE-CATEGORY
004970                   VARYING CGT-INDEX FROM 1 BY 1
004980                       UNTIL CGT-INDEX > WR-CAT-COUNT
004990           END-IF
005000           .
005010************************************************************
005020       311-WRITE-INCOME-CATEGORY.
005030*
005040           IF CGT-IS-INCOME (CGT-INDEX)
005050               MOVE CGT-TOTAL (CGT-INDEX) TO WE-AMOUNT
005060               MOVE SPACE TO BUDGET-RPT-LINE
005070               STRING CGT-CATEGORY (CGT-INDEX) DELIMITED BY SIZE
005080                   ' TOTAL ' DELIMITED BY SIZE
005090                   WE-AMOUNT DELIMITED BY SIZE
005100                   INTO BUDGET-RPT-LINE
005110               WRITE BUDGET-RPT-LINE
005120           END-IF
005130           .
005140************************************************************
005150*  budget-only categories (no postings yet) print with spent
005160*  zero and remaining equal to the full budget, per PBS-0041
005170       312-WRITE-EXPENSE-CATEGORY.
005180*
005190           IF CGT-IS-EXPENSE (CGT-INDEX)
005200               MOVE CGT-BUDGET (CGT-INDEX) TO WE-BUDGET
005210               MOVE CGT-TOTAL (CGT-INDEX) TO WE-SPENT
005220               COMPUTE WE-REMAINING =
005230                   CGT-BUDGET (CGT-INDEX) - CGT-TOTAL (CGT-INDEX)
005240               MOVE SPACE TO BUDGET-RPT-LINE
005250               STRING CGT-CATEGORY (CGT-INDEX) DELIMITED BY SIZE
005260                   ' BUDGET ' DELIMITED BY SIZE
005270                   WE-BUDGET DELIMITED BY SIZE
005280                   ' SPENT ' DELIMITED BY SIZE WE-SPENT DELIMITED BY SIZE
005290                   ' REMAINING ' DELIMITED BY SIZE
005300                   WE-REMAINING DELIMITED BY SIZE
005310                   INTO BUDGET-RPT-LINE
005320               WRITE BUDGET-RPT-LINE
005330           END-IF
005340           .
005350************************************************************
005360*  every posting for this account, in ledger (posting) order --
005370*  a second forward scan of the ledger, separate from the one
005380*  230-ACCUMULATE-LEDGER-TOTALS already did, because that pass
005390*  only needed the per-category sums and this one needs every
005400*  line
005410       320-WRITE-TRANSACTION-REPORT.
005420*
005430           MOVE SPACE TO TRANSACT-RPT-LINE
005440           STRING 'TRANSACTION LIST -- ' ACT-USERNAME (WR-ACCT-IX)
005450               DELIMITED BY SIZE INTO TRANSACT-RPT-LINE
005460           WRITE TRANSACT-RPT-LINE
005470           MOVE HEADLINE TO TRANSACT-RPT-LINE
005480           WRITE TRANSACT-RPT-LINE
005490           MOVE ZERO TO WR-TXN-COUNT
005500           MOVE 'N' TO WR-LEDGER-EOF-SW
005510           OPEN INPUT LEDGER-FILE
005520           PERFORM 321-SCAN-LEDGER-FOR-LIST UNTIL WR-LEDGER-EOF
005530           CLOSE LEDGER-FILE
005540           IF WR-TXN-COUNT = ZERO
005550               MOVE 'no transactions found' TO TRANSACT-RPT-LINE
005560               WRITE TRANSACT-RPT-LINE
005570           END-IF
005580           .
005590************************************************************
005600       321-SCAN-LEDGER-FOR-LIST.
005610*
005620           READ LEDGER-FILE
005630               AT END
005640                   SET WR-LEDGER-EOF TO TRUE
005650               NOT AT END
005660                   IF TXN-USERNAME OF LEDGER-RECORD =
005670                       ACT-USERNAME (WR-ACCT-IX)
005680                       ADD 1 TO WR-TXN-COUNT
005690                       MOVE TXN-AMOUNT OF LEDGER-RECORD TO WE-AMOUNT
005700                       MOVE SPACE TO TRANSACT-RPT-LINE
005710                       STRING TXN-DATE OF LEDGER-RECORD DELIMITED BY SIZE
005720                           ' ' DELIMITED BY SIZE
005730                           TXN-TYPE OF LEDGER-RECORD DELIMITED BY SIZE
005740                           ' ' DELIMITED BY SIZE
005750                           WE-AMOUNT DELIMITED BY SIZE
005760                           ' ' DELIMITED BY SIZE
005770                           TXN-CATEGORY OF LEDGER-RECORD DELIMITED BY SIZE
005780                           INTO TRANSACT-RPT-LINE
005790                       WRITE TRANSACT-RPT-LINE
005800                   END-IF
005810           END-READ
005820           .
005830************************************************************
005840       900-CLOSE-FILES.
005850*
005860           CLOSE BALANCE-RPT
005870           CLOSE BUDGET-RPT
005880           CLOSE TRANSACT-RPT
005890           .
