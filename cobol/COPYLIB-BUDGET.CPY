000100*
000110*  COPYLIB-BUDGET.CPY
000120*  Per-category expense ceiling, one per username+category.
000130*  Kept on BUDGET-FILE, a relative file keyed on BUD-RELKEY,
000140*  found back the same linear-scan way as WALLET-FILE (see
000150*  WALPOST.CBL 250-FIND-OR-ADD-BUDGET).
000160*  Maintained in /COPYLIB.  Include with 'COPY BUDGET.' in WS.
000170*
000180       01  BUDGET-MASTER.
000190           03  BUD-USERNAME            PIC X(20).
000200           03  BUD-CATEGORY            PIC X(20).
000210           03  BUD-AMOUNT              PIC S9(07)V99 COMP-3.
000220           03  BUD-STATUS              PIC X(01) VALUE 'A'.
000230              88  BUD-ACTIVE                  VALUE 'A'.
000240              88  BUD-DELETED-SLOT            VALUE 'D'.
000250           03  FILLER                  PIC X(10).
