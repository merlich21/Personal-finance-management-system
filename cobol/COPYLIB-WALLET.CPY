000100*
000110*  COPYLIB-WALLET.CPY
000120*  Account master, one per wallet owner.  Kept on WALLET-FILE,
000130*  a relative file keyed on WAL-RELKEY.  WAL-RELKEY is not a
000140*  hash of anything -- it is just the slot the account was
000150*  first written to; WALPOST.CBL finds it back with a linear
000160*  scan on WAL-USERNAME the way this shop has kept single-key
000170*  masters since the indexed handler was pulled off the
000180*  licence list -- see change log in WALPOST.CBL 1998-11 entry.
000190*  Maintained in /COPYLIB.  Include with 'COPY WALLET.' in WS.
000200*
000210       01  WALLET-MASTER.
000220           03  WAL-USERNAME            PIC X(20).
000230           03  WAL-BALANCE             PIC S9(07)V99 COMP-3.
000240           03  WAL-STATUS              PIC X(01) VALUE 'A'.
000250              88  WAL-ACTIVE                  VALUE 'A'.
000260              88  WAL-DELETED-SLOT            VALUE 'D'.
000270           03  FILLER                  PIC X(10).
