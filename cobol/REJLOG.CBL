000100******************************************************************
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID. REJLOG.
000130       AUTHOR. B KARLSSON.
000140       INSTALLATION. PBS EKONOMISYSTEM.
000150       DATE-WRITTEN. 1996-08-05.
000160       DATE-COMPILED.
000170       SECURITY. INTERN BRUK - KOPIERING EJ TILLATEN.
000180*
000190*  Authors: Peter B, Bertil K and Sergejs S.
000200*  Purpose: Append one rejected wallet-posting request to the
000210*           reject log, with a timestamp, so the operator can
000220*           see overnight what WALPOST turned down and why.
000230*  Initial Version Created: 1996-08-05
000240*
000250*  CHANGE LOG
000260*  ----------
000270*  1996-08-05 BKA  PBS-0033  Initial version, built off the
000280*                            sqllog append-and-timestamp pattern
000290*                            so the reject file reads the same
000300*                            way the SQL error log does.
000310*  1998-11-02 KMJ  PBS-0037  Y2K: 4-digit year.  Old sqllog
000320*                            pattern carried a 2-digit year into  CR0037AB
000330*                            this file too, fixed here so it      CR0037AB
000340*                            never gets copied into a new         CR0037AB
000350*                            program again.                       CR0037AB
000360*
000370******************************************************************
000380       ENVIRONMENT DIVISION.
000390*-----------------------------------------------------------
000400       CONFIGURATION SECTION.
000410       SOURCE-COMPUTER. PBS-AS400.
000420       OBJECT-COMPUTER. PBS-AS400.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM.
000450       INPUT-OUTPUT SECTION.
000460       FILE-CONTROL.
000470           SELECT OPTIONAL REJECT-FILE
000480               ASSIGN TO WALREJCT
000490               ORGANIZATION IS LINE SEQUENTIAL.
000500*
000510******************************************************************
000520       DATA DIVISION.
000530*-----------------------------------------------------------
000540       FILE SECTION.
000550       FD  REJECT-FILE.
000560       01  RJ-LOG-LINE.
000570           03  RJ-LOG-YYYY             PIC X(04).
000580           03  RJ-LOG-SEP1             PIC X(01) VALUE '-'.
000590           03  RJ-LOG-MM               PIC X(02).
000600           03  RJ-LOG-SEP2             PIC X(01) VALUE '-'.
000610           03  RJ-LOG-DD               PIC X(02).
000620           03  RJ-LOG-SEP3             PIC X(01) VALUE 'T'.
000630           03  RJ-LOG-HH               PIC X(02).
000640           03  RJ-LOG-SEP4             PIC X(01) VALUE ':'.
000650           03  RJ-LOG-MIN              PIC X(02).
000660           03  RJ-LOG-SEP5             PIC X(01) VALUE ':'.
000670           03  RJ-LOG-SS               PIC X(02).
000680           03  RJ-LOG-SEP6             PIC X(01) VALUE '|'.
000690           03  RJ-LOG-USERNAME         PIC X(20).
000700           03  RJ-LOG-SEP7             PIC X(01) VALUE '|'.
000710           03  RJ-LOG-CATEGORY         PIC X(20).
000720           03  RJ-LOG-SEP8             PIC X(01) VALUE '|'.
000730           03  RJ-LOG-REASON           PIC X(40).
000740           03  RJ-LOG-SEP9             PIC X(01) VALUE '|'.
000750           03  FILLER                  PIC X(17).
000760*
000770*    flat view of the log line, for the one-shot WRITE below --
000780*    the pipe/dash/colon separators are VALUE'd above so a plain
000790*    MOVE of the fields is all this paragraph ever has to do --
000800*    REDEFINES #1
000810       01  RJ-LOG-LINE-FLAT REDEFINES RJ-LOG-LINE PIC X(120).
000820*
000830******************************************************************
000840       WORKING-STORAGE SECTION.
000850*
000860*    count of reject lines appended this run -- shown on the
000870*    job log at CLOSE so the operator can match it against the
000880*    WALPOST run totals
000890       01  RW-LINES-WRITTEN            PIC S9(07) COMP VALUE ZERO.
000900*
000910*    timestamp broken out of FUNCTION CURRENT-DATE -- REDEFINES #2
000920       01  RW-LOG-DATE-TIME.
000930           03  RW-YYYY                 PIC 9(04).
000940           03  RW-MM                   PIC 9(02).
000950           03  RW-DD                   PIC 9(02).
000960           03  RW-HH                   PIC 9(02).
000970           03  RW-MIN                  PIC 9(02).
000980           03  RW-SS                   PIC 9(02).
000990           03  FILLER                  PIC X(09).
001000       01  RW-LOG-NUMERIC REDEFINES RW-LOG-DATE-TIME PIC 9(21).
001010*
001020*    all-display edit picture of the timestamp parts, used so
001030*    the zero-suppressed FUNCTION CURRENT-DATE digits land on
001040*    the log line as plain zero-filled text -- REDEFINES #3
001050       01  RW-LOG-EDIT-AREA.
001060           03  RW-EDIT-YYYY            PIC 9(04).
001070           03  RW-EDIT-MM              PIC 9(02).
001080           03  RW-EDIT-DD              PIC 9(02).
001090           03  RW-EDIT-HH              PIC 9(02).
001100           03  RW-EDIT-MIN             PIC 9(02).
001110           03  RW-EDIT-SS              PIC 9(02).
001120           03  FILLER                  PIC X(02).
001130       01  RW-LOG-EDIT-FLAT REDEFINES RW-LOG-EDIT-AREA.
001140           03  FILLER                  PIC X(16).
001150*
001160       LINKAGE SECTION.
001170*-----------------------------------------------------------
001180*
001190*    one rejected request, handed in by WALPOST 900-REJECT-REQUEST
001200       01  LC-REJECT-LINK.
001210           05  LC-USERNAME             PIC X(20).
001220           05  LC-CATEGORY             PIC X(20).
001230           05  LC-REASON               PIC X(40).
001240*
001250******************************************************************
001260       PROCEDURE DIVISION USING LC-REJECT-LINK.
001270       000-REJLOG.
001280*
001290           PERFORM 100-APPEND-REJECT-LINE
001300           GOBACK
001310           .
001320************************************************************
001330       100-APPEND-REJECT-LINE.
001340*
001350           MOVE FUNCTION CURRENT-DATE TO RW-LOG-DATE-TIME
001360           MOVE RW-YYYY TO RW-EDIT-YYYY
001370           MOVE RW-MM   TO RW-EDIT-MM
001380           MOVE RW-DD   TO RW-EDIT-DD
001390           MOVE RW-HH   TO RW-EDIT-HH
001400           MOVE RW-MIN  TO RW-EDIT-MIN
001410           MOVE RW-SS   TO RW-EDIT-SS
001420           OPEN EXTEND REJECT-FILE
001430           MOVE RW-EDIT-YYYY  TO RJ-LOG-YYYY
001440           MOVE RW-EDIT-MM    TO RJ-LOG-MM
001450           MOVE RW-EDIT-DD    TO RJ-LOG-DD
001460           MOVE RW-EDIT-HH    TO RJ-LOG-HH
001470           MOVE RW-EDIT-MIN   TO RJ-LOG-MIN
001480           MOVE RW-EDIT-SS    TO RJ-LOG-SS
001490           MOVE LC-USERNAME   TO RJ-LOG-USERNAME
001500           MOVE LC-CATEGORY   TO RJ-LOG-CATEGORY
001510           MOVE LC-REASON     TO RJ-LOG-REASON
001520           WRITE RJ-LOG-LINE
001530           ADD 1 TO RW-LINES-WRITTEN
001540           CLOSE REJECT-FILE
001550           DISPLAY 'REJLOG lines written this call: ' RW-LINES-WRITTEN
001560           .
